000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. LNKRPT.
000400 AUTHOR. R KWEE.
000500 INSTALLATION. DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000600 DATE-WRITTEN. 22 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : LINK AUDIT REPORT BUILDER.
001000*              FINAL STEP OF THE NIGHTLY LINK QUALITY AUDIT.
001100*              READS THE LNKCTL CONTROL-TOTALS HAND-OFF FILE
001200*              WRITTEN BY LNKVOUT/LNKVINT/LNKVGRF/LNKVHTC AND
001300*              PRINTS THE 132-COLUMN LINK ANALYSIS SUMMARY
001400*              REPORT. RUN AS THE LAST STEP OF THE JOB STREAM -
001500*              DEPENDS ON THE OUTPUT OF EVERY EARLIER STEP.
001600*===========================================================
001700* HISTORY OF MODIFICATION:
001800*===========================================================
001900* LNK0009 RGKWEE  22/03/1991 - INITIAL VERSION - OUTBOUND AND
002000*                              INTERNAL SECTIONS ONLY
002100* LNK0013 DESMLM  27/05/1996 - ADD LINK GRAPH SECTION AND THE
002200*                              TOP-20 INBOUND TABLE
002300* LNK0017 TMPRVD  16/11/1998 - Y2K REVIEW - NO DATE-SENSITIVE
002400*                              FIELDS FOUND IN THIS PROGRAM,
002500*                              NO CODE CHANGE REQUIRED
002600* LNK0021 ACNFAM  05/02/2022 - ADD HTTP CHECK SECTION, PRINTED
002700*                              ONLY WHEN HTTP-RESULT INPUT WAS
002800*                              PRESENT ON THE RUN
002900* LNK0028 VENL29  16/10/2020 - ADD CONDITIONAL RECOMMENDATION
003000*                              LINES PER REVISED AUDIT SCOPE
003100* LNK0033 DESMLM  03/02/2023 - REWORD THE B600 RECOMMENDATION-
003200*                              LINES BANNER, NO CODE CHANGE
003300*-----------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900        C01 IS TOP-OF-FORM
004000        UPSI-0 IS UPSI-SWITCH-0
004100          ON  STATUS IS U0-ON
004200          OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LNKCTLF ASSIGN TO DATABASE-LNKCTLF
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000     SELECT LNKRPTF ASSIGN TO DATABASE-LNKRPTF
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600***************
005700 FD  LNKCTLF
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS LNKCTLF-REC.
006000 01  LNKCTLF-REC.
006100     COPY DDS-ALL-FORMATS OF LNKCTLF.
006200 01  LNKCTLF-REC-1.
006300     COPY LNKCTL.
006400
006500 FD  LNKRPTF
006600     LABEL RECORDS ARE OMITTED
006700     RECORD CONTAINS 132 CHARACTERS
006800     DATA RECORD IS PRINT-LINE.
006900 01  PRINT-LINE                  PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200***********************
007300 01  FILLER              PIC X(24) VALUE
007400     "** PROGRAM LNKRPT    **".
007500
007600 01  WK-C-COMMON.
007700     COPY LNKCOMN.
007800
007900* -------------------- PRINT-LINE WORK AREA ----------------------*
008000 01  WK-C-PRINT-AREA.
008100     05  WK-C-PRINT-LINE         PIC X(132) VALUE SPACES.
008200     05  WK-C-PRINT-REDEF REDEFINES WK-C-PRINT-LINE.
008300         10  WK-C-PRINT-LABEL    PIC X(40).
008400         10  WK-C-PRINT-VALUE-1  PIC Z(06)9.
008500         10  FILLER              PIC X(02).
008600         10  WK-C-PRINT-VALUE-2  PIC Z(06)9.
008700         10  FILLER              PIC X(02).
008800         10  WK-C-PRINT-VALUE-3  PIC Z(06)9.
008900         10  FILLER              PIC X(75).
009000
009100* ----------------- OUTBOUND LINKS TOTALS (TYPE 1) ---------------*
009200 01  WK-C-OUTBOUND-TOTALS.
009300     05  WK-N-OUT-UNIQUE-LINKS   PIC 9(05) VALUE ZERO.
009400     05  WK-N-OUT-UNIQUE-DOMAINS PIC 9(05) VALUE ZERO.
009500     05  WK-N-OUT-TOTAL-OCC      PIC 9(07) VALUE ZERO.
009600     05  WK-N-GRAND-TOTAL-READ   PIC 9(07) VALUE ZERO.
009700     05  FILLER                  PIC X(08) VALUE SPACES.
009800
009900* ----------------- OUTBOUND CATEGORY TABLE (TYPE 2) -------------*
010000 01  WK-N-CAT-MAX                PIC S9(02) COMP VALUE ZERO.
010100 01  WK-N-CAT-SUB                PIC S9(02) COMP VALUE ZERO.
010200 01  WK-C-CAT-TABLE.
010300     05  WK-C-CAT-ENTRY OCCURS 20 TIMES.
010400         10  RC-CATEGORY         PIC X(30).
010500         10  RC-DISTINCT-URLS    PIC 9(05).
010600         10  FILLER              PIC X(05).
010700
010800* ----------------- INTERNAL LINKS TOTALS (TYPE 3) ---------------*
010900 01  WK-C-INTERNAL-TOTALS.
011000     05  WK-N-INT-CHECKED        PIC 9(07) VALUE ZERO.
011100     05  WK-N-INT-VALID          PIC 9(07) VALUE ZERO.
011200     05  WK-N-INT-BROKEN         PIC 9(07) VALUE ZERO.
011300     05  FILLER                  PIC X(09) VALUE SPACES.
011400
011500* ----------------- LINK GRAPH TOTALS (TYPE 4) --------------------*
011600 01  WK-C-GRAPH-TOTALS.
011700     05  WK-N-GRF-TOTAL-PAGES    PIC 9(05) VALUE ZERO.
011800     05  WK-N-GRF-TOTAL-EDGES    PIC 9(07) VALUE ZERO.
011900     05  WK-N-GRF-ORPHANS        PIC 9(05) VALUE ZERO.
012000     05  WK-N-GRF-UNDERLINKED    PIC 9(05) VALUE ZERO.
012100     05  WK-N-GRF-OVERLINKED     PIC 9(05) VALUE ZERO.
012200     05  WK-N-GRF-SINKS          PIC 9(05) VALUE ZERO.
012300     05  FILLER                  PIC X(08) VALUE SPACES.
012400
012500* ----------------- TOP-20 BY INBOUND TABLE (TYPE 5) --------------*
012600 01  WK-N-TOP20-MAX              PIC S9(02) COMP VALUE ZERO.
012700 01  WK-N-TOP20-SUB              PIC S9(02) COMP VALUE ZERO.
012800 01  WK-C-TOP20-TABLE.
012900     05  WK-C-TOP20-ENTRY OCCURS 20 TIMES.
013000         10  R5-PAGE-PATH        PIC X(60).
013100         10  R5-INBOUND          PIC 9(05).
013200         10  R5-OUTBOUND         PIC 9(05).
013300         10  FILLER              PIC X(05).
013400
013500* ----------------- HTTP CHECK TOTALS (TYPE 6) --------------------*
013600 01  WK-C-HTTP-TOTALS.
013700     05  WK-N-HTTP-CHECKED       PIC 9(07) VALUE ZERO.
013800     05  WK-N-HTTP-WORKING       PIC 9(07) VALUE ZERO.
013900     05  WK-N-HTTP-BROKEN        PIC 9(07) VALUE ZERO.
014000     05  WK-N-HTTP-REAL-BROKEN   PIC 9(07) VALUE ZERO.
014100     05  WK-N-HTTP-FALSE-POS     PIC 9(07) VALUE ZERO.
014200     05  FILLER                  PIC X(05) VALUE SPACES.
014300
014400* ----------------- TOP-10 REAL-BROKEN TABLE (TYPE 7) -------------*
014500 01  WK-N-TOP10-MAX              PIC S9(02) COMP VALUE ZERO.
014600 01  WK-N-TOP10-SUB              PIC S9(02) COMP VALUE ZERO.
014700 01  WK-C-TOP10-TABLE.
014800     05  WK-C-TOP10-ENTRY OCCURS 10 TIMES.
014900         10  R7-URL              PIC X(120).
015000         10  R7-STATUS-CODE      PIC 9(03).
015100         10  R7-OCCURRENCES      PIC 9(05).
015200         10  FILLER              PIC X(02).
015300
015400 EJECT
015500*****************
015600 LINKAGE SECTION.
015700*****************
015800* ( NONE - LNKRPT IS THE FINAL STEP OF THE JOB STREAM )
015900
016000 PROCEDURE DIVISION.
016100***********************
016200 MAIN-MODULE.
016300     PERFORM A000-OPEN-FILES-ROUTINE
016400        THRU A099-OPEN-FILES-ROUTINE-EX.
016500     PERFORM A100-READ-CONTROL-TOTALS
016600        THRU A199-READ-CONTROL-TOTALS-EX
016700        UNTIL WK-C-EOF.
016800     PERFORM B100-PRINT-TITLE-BLOCK
016900        THRU B199-PRINT-TITLE-BLOCK-EX.
017000     PERFORM B200-PRINT-OUTBOUND-SECTION
017100        THRU B299-PRINT-OUTBOUND-SECTION-EX.
017200     PERFORM B300-PRINT-INTERNAL-SECTION
017300        THRU B399-PRINT-INTERNAL-SECTION-EX.
017400     PERFORM B400-PRINT-GRAPH-SECTION
017500        THRU B499-PRINT-GRAPH-SECTION-EX.
017600     IF      WK-N-HTTP-CHECKED > ZERO
017700             PERFORM B500-PRINT-HTTP-SECTION
017800                THRU B599-PRINT-HTTP-SECTION-EX.
017900     PERFORM B600-PRINT-RECOMMENDATIONS
018000        THRU B699-PRINT-RECOMMENDATIONS-EX.
018100     PERFORM B700-PRINT-CONTROL-TOTALS
018200        THRU B799-PRINT-CONTROL-TOTALS-EX.
018300     PERFORM Z000-END-PROGRAM-ROUTINE
018400        THRU Z099-END-PROGRAM-ROUTINE-EX.
018500     GOBACK.
018600
018700*----------------------------------------------------------------*
018800 A000-OPEN-FILES-ROUTINE.
018900*----------------------------------------------------------------*
019000     OPEN    INPUT LNKCTLF.
019100     IF      NOT WK-C-SUCCESSFUL
019200             DISPLAY "LNKRPT - OPEN FILE ERROR - LNKCTLF"
019300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400             GO TO Y900-ABNORMAL-TERMINATION.
019500
019600     OPEN    OUTPUT LNKRPTF.
019700     IF      NOT WK-C-SUCCESSFUL
019800             DISPLAY "LNKRPT - OPEN FILE ERROR - LNKRPTF"
019900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000             GO TO Y900-ABNORMAL-TERMINATION.
020100
020200     MOVE    "N"                 TO    WK-C-EOF-SW.
020300
020400 A099-OPEN-FILES-ROUTINE-EX.
020500     EXIT.
020600
020700*----------------------------------------------------------------*
020800*    ONE PASS OVER LNKCTLF - EACH STEP'S TOTALS AND DETAIL ROWS  *
020900*    ARE PICKED OFF BY CT-RECORD-TYPE AS THEY ARE ENCOUNTERED.   *
021000*----------------------------------------------------------------*
021100 A100-READ-CONTROL-TOTALS.
021200*----------------------------------------------------------------*
021300     READ    LNKCTLF
021400        AT END
021500             MOVE "Y"            TO    WK-C-EOF-SW
021600             GO TO A199-READ-CONTROL-TOTALS-EX.
021700
021800     EVALUATE CT-RECORD-TYPE
021900        WHEN "1"
022000           PERFORM A200-READ-OUTBOUND-TOTALS
022100              THRU A209-READ-OUTBOUND-TOTALS-EX
022200        WHEN "2"
022300           PERFORM A250-ACCUMULATE-CATEGORY-ROW
022400              THRU A259-ACCUMULATE-CATEGORY-ROW-EX
022500        WHEN "3"
022600           PERFORM A300-READ-INTERNAL-TOTALS
022700              THRU A309-READ-INTERNAL-TOTALS-EX
022800        WHEN "4"
022900           PERFORM A400-READ-GRAPH-TOTALS
023000              THRU A409-READ-GRAPH-TOTALS-EX
023100        WHEN "5"
023200           PERFORM A450-ACCUMULATE-TOP20-ROW
023300              THRU A459-ACCUMULATE-TOP20-ROW-EX
023400        WHEN "6"
023500           PERFORM A500-READ-HTTP-TOTALS
023600              THRU A509-READ-HTTP-TOTALS-EX
023700        WHEN "7"
023800           PERFORM A550-ACCUMULATE-TOP10-ROW
023900              THRU A559-ACCUMULATE-TOP10-ROW-EX
024000     END-EVALUATE.
024100
024200 A199-READ-CONTROL-TOTALS-EX.
024300     EXIT.
024400
024500 A200-READ-OUTBOUND-TOTALS.
024600     MOVE    CT1-UNIQUE-LINKS       TO WK-N-OUT-UNIQUE-LINKS.
024700     MOVE    CT1-UNIQUE-DOMAINS     TO WK-N-OUT-UNIQUE-DOMAINS.
024800     MOVE    CT1-TOTAL-OCCURRENCES  TO WK-N-OUT-TOTAL-OCC.
024900     MOVE    CT1-GRAND-TOTAL-READ   TO WK-N-GRAND-TOTAL-READ.
025000 A209-READ-OUTBOUND-TOTALS-EX.
025100     EXIT.
025200
025300 A250-ACCUMULATE-CATEGORY-ROW.
025400     IF      WK-N-CAT-MAX < 20
025500             ADD 1 TO WK-N-CAT-MAX
025600             MOVE CT2-CATEGORY      TO
025700                  RC-CATEGORY (WK-N-CAT-MAX)
025800             MOVE CT2-DISTINCT-URLS TO
025900                  RC-DISTINCT-URLS (WK-N-CAT-MAX).
026000 A259-ACCUMULATE-CATEGORY-ROW-EX.
026100     EXIT.
026200
026300 A300-READ-INTERNAL-TOTALS.
026400     MOVE    CT3-CHECKED            TO WK-N-INT-CHECKED.
026500     MOVE    CT3-VALID              TO WK-N-INT-VALID.
026600     MOVE    CT3-BROKEN             TO WK-N-INT-BROKEN.
026700 A309-READ-INTERNAL-TOTALS-EX.
026800     EXIT.
026900
027000 A400-READ-GRAPH-TOTALS.
027100     MOVE    CT4-TOTAL-PAGES        TO WK-N-GRF-TOTAL-PAGES.
027200     MOVE    CT4-TOTAL-EDGES        TO WK-N-GRF-TOTAL-EDGES.
027300     MOVE    CT4-ORPHANS            TO WK-N-GRF-ORPHANS.
027400     MOVE    CT4-UNDERLINKED        TO WK-N-GRF-UNDERLINKED.
027500     MOVE    CT4-OVERLINKED         TO WK-N-GRF-OVERLINKED.
027600     MOVE    CT4-SINKS              TO WK-N-GRF-SINKS.
027700 A409-READ-GRAPH-TOTALS-EX.
027800     EXIT.
027900
028000 A450-ACCUMULATE-TOP20-ROW.
028100     IF      WK-N-TOP20-MAX < 20
028200             ADD 1 TO WK-N-TOP20-MAX
028300             MOVE CT5-PAGE-PATH     TO
028400                  R5-PAGE-PATH (WK-N-TOP20-MAX)
028500             MOVE CT5-INBOUND       TO
028600                  R5-INBOUND (WK-N-TOP20-MAX)
028700             MOVE CT5-OUTBOUND      TO
028800                  R5-OUTBOUND (WK-N-TOP20-MAX).
028900 A459-ACCUMULATE-TOP20-ROW-EX.
029000     EXIT.
029100
029200 A500-READ-HTTP-TOTALS.
029300     MOVE    CT6-CHECKED            TO WK-N-HTTP-CHECKED.
029400     MOVE    CT6-WORKING            TO WK-N-HTTP-WORKING.
029500     MOVE    CT6-BROKEN             TO WK-N-HTTP-BROKEN.
029600     MOVE    CT6-REAL-BROKEN        TO WK-N-HTTP-REAL-BROKEN.
029700     MOVE    CT6-FALSE-POSITIVE     TO WK-N-HTTP-FALSE-POS.
029800 A509-READ-HTTP-TOTALS-EX.
029900     EXIT.
030000
030100 A550-ACCUMULATE-TOP10-ROW.
030200     IF      WK-N-TOP10-MAX < 10
030300             ADD 1 TO WK-N-TOP10-MAX
030400             MOVE CT7-URL           TO
030500                  R7-URL (WK-N-TOP10-MAX)
030600             MOVE CT7-STATUS-CODE   TO
030700                  R7-STATUS-CODE (WK-N-TOP10-MAX)
030800             MOVE CT7-OCCURRENCES   TO
030900                  R7-OCCURRENCES (WK-N-TOP10-MAX).
031000 A559-ACCUMULATE-TOP10-ROW-EX.
031100     EXIT.
031200
031300*----------------------------------------------------------------*
031400 B100-PRINT-TITLE-BLOCK.
031500*----------------------------------------------------------------*
031600     MOVE    SPACES              TO    WK-C-PRINT-LINE.
031700     MOVE    "LINK ANALYSIS SUMMARY REPORT" TO WK-C-PRINT-LABEL.
031800     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
031900     MOVE    SPACES              TO    WK-C-PRINT-LINE.
032000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
032100
032200 B199-PRINT-TITLE-BLOCK-EX.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600 B200-PRINT-OUTBOUND-SECTION.
032700*----------------------------------------------------------------*
032800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
032900     MOVE    "OUTBOUND LINKS"    TO    WK-C-PRINT-LABEL.
033000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
033100
033200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
033300     MOVE    "  UNIQUE LINKS"    TO    WK-C-PRINT-LABEL.
033400     MOVE    WK-N-OUT-UNIQUE-LINKS TO  WK-C-PRINT-VALUE-1.
033500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
033600
033700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
033800     MOVE    "  UNIQUE DOMAINS"  TO    WK-C-PRINT-LABEL.
033900     MOVE    WK-N-OUT-UNIQUE-DOMAINS TO WK-C-PRINT-VALUE-1.
034000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
034100
034200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
034300     MOVE    "  TOTAL OCCURRENCES" TO  WK-C-PRINT-LABEL.
034400     MOVE    WK-N-OUT-TOTAL-OCC  TO    WK-C-PRINT-VALUE-1.
034500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
034600
034700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
034800     MOVE    "  CATEGORY BREAKDOWN"  TO WK-C-PRINT-LABEL.
034900     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
035000
035100     MOVE    1                   TO    WK-N-CAT-SUB.
035200     PERFORM B210-PRINT-ONE-CATEGORY
035300        THRU B219-PRINT-ONE-CATEGORY-EX
035400        UNTIL WK-N-CAT-SUB > WK-N-CAT-MAX.
035500
035600 B299-PRINT-OUTBOUND-SECTION-EX.
035700     EXIT.
035800
035900 B210-PRINT-ONE-CATEGORY.
036000     MOVE    SPACES              TO    WK-C-PRINT-LINE.
036100     MOVE    "    "               TO    WK-C-PRINT-LABEL.
036200     MOVE    RC-CATEGORY (WK-N-CAT-SUB) TO
036300             WK-C-PRINT-LABEL (5:30).
036400     MOVE    RC-DISTINCT-URLS (WK-N-CAT-SUB) TO WK-C-PRINT-VALUE-1.
036500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
036600     ADD     1                   TO    WK-N-CAT-SUB.
036700 B219-PRINT-ONE-CATEGORY-EX.
036800     EXIT.
036900
037000*----------------------------------------------------------------*
037100 B300-PRINT-INTERNAL-SECTION.
037200*----------------------------------------------------------------*
037300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
037400     MOVE    "INTERNAL LINKS"    TO    WK-C-PRINT-LABEL.
037500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
037600
037700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
037800     MOVE    "  LINKS CHECKED"   TO    WK-C-PRINT-LABEL.
037900     MOVE    WK-N-INT-CHECKED    TO    WK-C-PRINT-VALUE-1.
038000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
038100
038200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
038300     MOVE    "  VALID"           TO    WK-C-PRINT-LABEL.
038400     MOVE    WK-N-INT-VALID      TO    WK-C-PRINT-VALUE-1.
038500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
038600
038700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
038800     MOVE    "  BROKEN"          TO    WK-C-PRINT-LABEL.
038900     MOVE    WK-N-INT-BROKEN     TO    WK-C-PRINT-VALUE-1.
039000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
039100
039200 B399-PRINT-INTERNAL-SECTION-EX.
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600 B400-PRINT-GRAPH-SECTION.
039700*----------------------------------------------------------------*
039800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
039900     MOVE    "LINK GRAPH"        TO    WK-C-PRINT-LABEL.
040000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
040100
040200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
040300     MOVE    "  TOTAL PAGES"     TO    WK-C-PRINT-LABEL.
040400     MOVE    WK-N-GRF-TOTAL-PAGES TO   WK-C-PRINT-VALUE-1.
040500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
040600
040700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
040800     MOVE    "  TOTAL INTERNAL LINKS" TO WK-C-PRINT-LABEL.
040900     MOVE    WK-N-GRF-TOTAL-EDGES TO   WK-C-PRINT-VALUE-1.
041000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
041100
041200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
041300     MOVE    "  ORPHAN PAGES"    TO    WK-C-PRINT-LABEL.
041400     MOVE    WK-N-GRF-ORPHANS    TO    WK-C-PRINT-VALUE-1.
041500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
041600
041700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
041800     MOVE    "  UNDER-LINKED PAGES" TO WK-C-PRINT-LABEL.
041900     MOVE    WK-N-GRF-UNDERLINKED TO   WK-C-PRINT-VALUE-1.
042000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
042100
042200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
042300     MOVE    "  OVER-LINKED PAGES" TO  WK-C-PRINT-LABEL.
042400     MOVE    WK-N-GRF-OVERLINKED TO    WK-C-PRINT-VALUE-1.
042500     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
042600
042700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
042800     MOVE    "  LINK SINKS"      TO    WK-C-PRINT-LABEL.
042900     MOVE    WK-N-GRF-SINKS      TO    WK-C-PRINT-VALUE-1.
043000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
043100
043200     MOVE    SPACES              TO    WK-C-PRINT-LINE.
043300     MOVE    "  TOP PAGES BY INBOUND" TO WK-C-PRINT-LABEL.
043400     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
043500
043600     MOVE    1                   TO    WK-N-TOP20-SUB.
043700     PERFORM B410-PRINT-ONE-TOP20-ROW
043800        THRU B419-PRINT-ONE-TOP20-ROW-EX
043900        UNTIL WK-N-TOP20-SUB > WK-N-TOP20-MAX.
044000
044100 B499-PRINT-GRAPH-SECTION-EX.
044200     EXIT.
044300
044400 B410-PRINT-ONE-TOP20-ROW.
044500     MOVE    SPACES              TO    WK-C-PRINT-LINE.
044600     MOVE    "    "               TO    WK-C-PRINT-LABEL.
044700     MOVE    R5-PAGE-PATH (WK-N-TOP20-SUB) TO
044800             WK-C-PRINT-LABEL (5:36).
044900     MOVE    R5-INBOUND (WK-N-TOP20-SUB)  TO WK-C-PRINT-VALUE-1.
045000     MOVE    R5-OUTBOUND (WK-N-TOP20-SUB) TO WK-C-PRINT-VALUE-2.
045100     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
045200     ADD     1                   TO    WK-N-TOP20-SUB.
045300 B419-PRINT-ONE-TOP20-ROW-EX.
045400     EXIT.
045500
045600*----------------------------------------------------------------*
045700 B500-PRINT-HTTP-SECTION.
045800*----------------------------------------------------------------*
045900     MOVE    SPACES              TO    WK-C-PRINT-LINE.
046000     MOVE    "HTTP CHECK"        TO    WK-C-PRINT-LABEL.
046100     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
046200
046300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
046400     MOVE    "  TOTAL CHECKED"   TO    WK-C-PRINT-LABEL.
046500     MOVE    WK-N-HTTP-CHECKED   TO    WK-C-PRINT-VALUE-1.
046600     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
046700
046800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
046900     MOVE    "  WORKING"         TO    WK-C-PRINT-LABEL.
047000     MOVE    WK-N-HTTP-WORKING   TO    WK-C-PRINT-VALUE-1.
047100     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
047200
047300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
047400     MOVE    "  BROKEN"          TO    WK-C-PRINT-LABEL.
047500     MOVE    WK-N-HTTP-BROKEN    TO    WK-C-PRINT-VALUE-1.
047600     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
047700
047800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
047900     MOVE    "  REAL BROKEN"     TO    WK-C-PRINT-LABEL.
048000     MOVE    WK-N-HTTP-REAL-BROKEN TO  WK-C-PRINT-VALUE-1.
048100     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
048200
048300     MOVE    SPACES              TO    WK-C-PRINT-LINE.
048400     MOVE    "  FALSE POSITIVES" TO    WK-C-PRINT-LABEL.
048500     MOVE    WK-N-HTTP-FALSE-POS TO    WK-C-PRINT-VALUE-1.
048600     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
048700
048800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
048900     MOVE    "  TOP REAL-BROKEN LINKS" TO WK-C-PRINT-LABEL.
049000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
049100
049200     MOVE    1                   TO    WK-N-TOP10-SUB.
049300     PERFORM B510-PRINT-ONE-TOP10-ROW
049400        THRU B519-PRINT-ONE-TOP10-ROW-EX
049500        UNTIL WK-N-TOP10-SUB > WK-N-TOP10-MAX.
049600
049700 B599-PRINT-HTTP-SECTION-EX.
049800     EXIT.
049900
050000 B510-PRINT-ONE-TOP10-ROW.
050100     MOVE    SPACES              TO    WK-C-PRINT-LINE.
050200     MOVE    "    "               TO    WK-C-PRINT-LABEL.
050300     MOVE    R7-URL (WK-N-TOP10-SUB) (1:36) TO
050400             WK-C-PRINT-LABEL (5:36).
050500     MOVE    R7-STATUS-CODE (WK-N-TOP10-SUB) TO WK-C-PRINT-VALUE-1.
050600     MOVE    R7-OCCURRENCES (WK-N-TOP10-SUB) TO WK-C-PRINT-VALUE-2.
050700     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
050800     ADD     1                   TO    WK-N-TOP10-SUB.
050900 B519-PRINT-ONE-TOP10-ROW-EX.
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300*    RECOMMENDATION LINES - EACH LINE IS EMITTED ONLY WHEN ITS   *
051400*    DRIVING COUNT FOR THE NIGHT'S RUN IS NONZERO.                *
051500*----------------------------------------------------------------*
051600 B600-PRINT-RECOMMENDATIONS.
051700*----------------------------------------------------------------*
051800     MOVE    SPACES              TO    WK-C-PRINT-LINE.
051900     MOVE    "RECOMMENDATIONS"   TO    WK-C-PRINT-LABEL.
052000     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
052100
052200     IF      WK-N-GRF-ORPHANS > ZERO
052300             MOVE SPACES              TO WK-C-PRINT-LINE
052400             MOVE "  CRITICAL: FIX"    TO WK-C-PRINT-LABEL
052500             MOVE WK-N-GRF-ORPHANS     TO WK-C-PRINT-VALUE-1
052600             WRITE PRINT-LINE          FROM WK-C-PRINT-LINE.
052700
052800     IF      WK-N-GRF-UNDERLINKED > ZERO
052900             MOVE SPACES              TO WK-C-PRINT-LINE
053000             MOVE "  ADD INTERNAL LINKS TO UNDER-LINKED PAGES"
053100                                       TO WK-C-PRINT-LABEL
053200             MOVE WK-N-GRF-UNDERLINKED TO WK-C-PRINT-VALUE-1
053300             WRITE PRINT-LINE          FROM WK-C-PRINT-LINE.
053400
053500     IF      WK-N-GRF-SINKS > ZERO
053600             MOVE SPACES              TO WK-C-PRINT-LINE
053700             MOVE "  ADD OUTBOUND LINKS TO LINK SINK PAGES"
053800                                       TO WK-C-PRINT-LABEL
053900             MOVE WK-N-GRF-SINKS       TO WK-C-PRINT-VALUE-1
054000             WRITE PRINT-LINE          FROM WK-C-PRINT-LINE.
054100
054200     IF      WK-N-INT-BROKEN > ZERO
054300             MOVE SPACES              TO WK-C-PRINT-LINE
054400             MOVE "  FIX BROKEN INTERNAL LINKS"
054500                                       TO WK-C-PRINT-LABEL
054600             MOVE WK-N-INT-BROKEN      TO WK-C-PRINT-VALUE-1
054700             WRITE PRINT-LINE          FROM WK-C-PRINT-LINE.
054800
054900 B699-PRINT-RECOMMENDATIONS-EX.
055000     EXIT.
055100
055200*----------------------------------------------------------------*
055300 B700-PRINT-CONTROL-TOTALS.
055400*----------------------------------------------------------------*
055500     MOVE    SPACES              TO    WK-C-PRINT-LINE.
055600     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
055700     MOVE    SPACES              TO    WK-C-PRINT-LINE.
055800     MOVE    "GRAND TOTAL LINK-EXTRACT RECORDS READ" TO
055900             WK-C-PRINT-LABEL.
056000     MOVE    WK-N-GRAND-TOTAL-READ TO  WK-C-PRINT-VALUE-1.
056100     WRITE   PRINT-LINE          FROM WK-C-PRINT-LINE.
056200
056300 B799-PRINT-CONTROL-TOTALS-EX.
056400     EXIT.
056500
056600 Y900-ABNORMAL-TERMINATION.
056700     PERFORM Z000-END-PROGRAM-ROUTINE
056800        THRU Z099-END-PROGRAM-ROUTINE-EX.
056900     GOBACK.
057000
057100*----------------------------------------------------------------*
057200 Z000-END-PROGRAM-ROUTINE.
057300*----------------------------------------------------------------*
057400     CLOSE   LNKCTLF LNKRPTF.
057500
057600 Z099-END-PROGRAM-ROUTINE-EX.
057700     EXIT.
057800
057900******************************************************************
058000*************** END OF PROGRAM SOURCE -  LNKRPT ****************
058100******************************************************************
058200
058300
