000100* LNKPMX.cpybk
000200     05  LNKPMX-RECORD         PIC X(90).
000300*  I-O FORMAT:LNKPMXR  FROM FILE LNKPMX   OF LIBRARY LNKLIB
000400*  ONE RECORD PER PAGE IN THE INTERNAL LINK GRAPH
000500*
000600     05  LNKPMXR  REDEFINES LNKPMX-RECORD.
000700         06  PM-PAGE-PATH          PIC X(60).
000800*                                THE PAGE
000900         06  PM-INBOUND            PIC 9(05).
001000*                                DISTINCT PAGES LINKING IN
001100         06  PM-OUTBOUND           PIC 9(05).
001200*                                DISTINCT PAGES LINKED OUT TO
001300         06  PM-RATIO              PIC S9(05)V99.
001400*                                INBOUND / OUTBOUND, ROUNDED TO
001500*                                2 DECIMALS; -1.00 WHEN
001600*                                OUTBOUND = 0 AND INBOUND > 0;
001700*                                0.00 WHEN BOTH ARE 0
001800         06  FILLER                PIC X(01).
001900*                                PAD TO DECLARED RECORD LENGTH
002000         06  PM-FLAG               PIC X(12).
002100*                                ORPHAN / UNDERLINKED /
002200*                                OVERLINKED / LINKSINK / SPACES
002300
