000100* LNKCFG.cpybk
000200     05  LNKCFG-RECORD         PIC X(52).
000300*  I-O FORMAT:LNKCFGR  FROM FILE LNKCFG   OF LIBRARY LNKLIB
000400*  SINGLE RECORD OF RUN PARAMETERS FOR THE NIGHTLY LINK AUDIT
000500*
000600     05  LNKCFGR  REDEFINES LNKCFG-RECORD.
000700         06  CF-SITE-DOMAIN        PIC X(40).
000800*                                SITE'S OWN DOMAIN, E.G.
000900*                                EXAMPLE.COM
001000         06  CF-UNDERLINKED-MIN    PIC 9(03).
001100*                                UNDER-LINKED THRESHOLD,
001200*                                DEFAULT 003
001300         06  CF-OVERLINKED-MAX     PIC 9(03).
001400*                                OVER-LINKED THRESHOLD,
001500*                                DEFAULT 050
001600         06  CF-SINK-MIN-INBOUND   PIC 9(03).
001700*                                LINK SINK MINIMUM INBOUND,
001800*                                DEFAULT 005
001900         06  CF-SINK-MAX-OUTBOUND  PIC 9(03).
002000*                                LINK SINK MAXIMUM OUTBOUND,
002100*                                DEFAULT 002
002200
