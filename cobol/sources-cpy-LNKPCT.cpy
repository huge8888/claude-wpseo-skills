000100* LNKPCT.cpybk
000200     05  LNKPCT-RECORD         PIC X(60).
000300*  I-O FORMAT:LNKPCTR  FROM FILE LNKPCT   OF LIBRARY LNKLIB
000400*  ONE RECORD PER PAGE THAT ACTUALLY EXISTS ON THE SITE.
000500*  LOADED SORTED ASCENDING BY PC-PAGE-PATH FOR BINARY SEARCH.
000600*
000700     05  LNKPCTR  REDEFINES LNKPCT-RECORD.
000800         06  PC-PAGE-PATH          PIC X(60).
000900*                                NORMALIZED EXISTING PAGE PATH,
001000*                                BEGINS '/', DIRECTORY PAGES
001100*                                END WITH A TRAILING '/'
001200*                                ( NO SLACK IN THIS 60-BYTE
001300*                                  RECORD FOR A FILLER PAD -
001400*                                  SEE LNKXPTH FOR THE TABLE )
001500
