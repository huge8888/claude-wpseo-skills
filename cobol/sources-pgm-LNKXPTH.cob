000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LNKXPTH.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TEST WHETHER AN
001200*               INTERNAL LINK TARGET EXISTS ON THE SITE. THE
001300*               PAGE CATALOGUE IS LOADED INTO A SORTED TABLE
001400*               ON THE FIRST CALL AND SEARCHED BY BINARY
001500*               SEARCH THEREAFTER. THREE PATH VARIANTS OF THE
001600*               GIVEN LINK ARE PROBED - SEE LNKVINT AND LNKVGRF
001700*               FOR THE CALLING SEQUENCE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* MOD.#   INIT    DATE        DESCRIPTION
002300* ------- ------- ----------  -----------------------------------
002400* LNK0006 MWEETL  02/04/1991  - INITIAL VERSION - LOAD CATALOGUE,
002500*                               BINARY SEARCH, 3 PATH VARIANTS
002600* LNK0012 DESMLM  14/05/1996  - RAISE WK-N-TABLE-MAX CEILING TO
002700*                               COVER THE SITE REDESIGN PAGE COUNT
002800* LNK0017 TMPRVD  16/11/1998  - Y2K REVIEW - NO DATE-SENSITIVE
002900*                               FIELDS FOUND IN THIS ROUTINE,
003000*                               NO CODE CHANGE REQUIRED
003100* LNK0022 ACNFAM  05/02/2022  - HONOUR WK-C-PTH-RELOAD SO LNKVGRF
003200*                               CAN FORCE A FRESH CATALOGUE LOAD
003300* LNK0032 DESMLM  03/02/2023  - REWORD THE ALTERNATE-VIEW COMMENT
003400*                               AT WK-C-CAT-ENTRY-1-ALT AND THE
003500*                               B000 SEARCH-ORDER BANNER, NO CODE
003600*                               CHANGE
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT LNKPCTF ASSIGN TO DATABASE-LNKPCTF
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  LNKPCTF
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS LNKPCTF-REC.
006200 01  LNKPCTF-REC.
006300     COPY DDS-ALL-FORMATS OF LNKPCTF.
006400 01  LNKPCTF-REC-1.
006500     COPY LNKPCT.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100     "** PROGRAM LNKXPTH  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY LNKCOMN.
007600
007700 01  WK-C-WORK-AREA.
007800     05  WK-C-FIRST-TIME         PIC X(01) VALUE "Y".
007900     05  WK-C-PROBE-1            PIC X(60) VALUE SPACES.
008000     05  WK-C-PROBE-2            PIC X(60) VALUE SPACES.
008100     05  WK-C-PROBE-3            PIC X(60) VALUE SPACES.
008200     05  WK-N-PROBE-NUM          PIC S9(01) COMP VALUE ZERO.
008300     05  WK-N-LINK-LEN           PIC S9(04) COMP VALUE ZERO.
008400     05  WK-C-SEARCH-TARGET      PIC X(60) VALUE SPACES.
008500     05  FILLER                  PIC X(14).
008600
008700* ALTERNATE VIEW OF THE THREE PROBE FIELDS - LAID SIDE BY SIDE SO
008800* A SINGLE TRACE DISPLAY CAN SHOW ALL THREE PATH VARIANTS ON ONE
008900* LINE WHEN UPSI-0 IS ON.
009000 01  WK-C-PROBE-BLOCK REDEFINES WK-C-WORK-AREA.
009100     05  FILLER                  PIC X(01).
009200     05  WK-C-ALL-PROBES         PIC X(180).
009300     05  FILLER                  PIC X(13).
009400
009500* ------------ IN-MEMORY SORTED PAGE-CATALOGUE TABLE ------------*
009600* LOADED ONCE FROM LNKPCTF ON THE FIRST CALL - LNKPCTF IS KEPT  *
009700* IN ASCENDING PC-PAGE-PATH ORDER BY THE EXTRACT STEP SO NO     *
009800* SORT VERB IS NEEDED HERE, ONLY A SEQUENTIAL LOAD.             *
009900*----------------------------------------------------------------*
010000 01  WK-C-CATALOGUE-TABLE.
010100     05  WK-C-CAT-ENTRY          PIC X(60)
010200             OCCURS 4000 TIMES.
010300
010400* ALTERNATE VIEW OF ONE CATALOGUE ENTRY - SEPARATES THE LEAF
010500* NAME FROM ITS DIRECTORY PREFIX FOR THE DAY THE AUDIT NEEDS
010600* A PER-DIRECTORY PAGE COUNT. NOT YET USED BY ANY ROUTINE HERE.
010700 01  WK-C-CAT-ENTRY-1-ALT REDEFINES WK-C-CATALOGUE-TABLE.
010800     05  WK-C-CAT-ENTRY-ALT OCCURS 4000 TIMES.
010900         10  WK-C-CAT-ENTRY-DIR      PIC X(48).
011000         10  WK-C-CAT-ENTRY-LEAF     PIC X(12).
011100
011200 EJECT
011300*****************
011400 LINKAGE SECTION.
011500*****************
011600     COPY LKPTH.
011700 EJECT
011800********************************************
011900 PROCEDURE DIVISION USING WK-C-PTH-RECORD.
012000********************************************
012100 MAIN-MODULE.
012200     IF      WK-C-FIRST-TIME = "Y" OR WK-C-PTH-RELOAD = "Y"
012300             PERFORM A000-LOAD-CATALOGUE-ROUTINE
012400                THRU A099-LOAD-CATALOGUE-ROUTINE-EX.
012500     PERFORM B000-SEARCH-ROUTINE
012600        THRU B099-SEARCH-ROUTINE-EX.
012700     EXIT PROGRAM.
012800
012900*----------------------------------------------------------------*
013000 A000-LOAD-CATALOGUE-ROUTINE.
013100*----------------------------------------------------------------*
013200     MOVE    ZERO                TO    WK-N-TABLE-MAX.
013300     MOVE    "N"                 TO    WK-C-FIRST-TIME.
013400     MOVE    "N"                 TO    WK-C-PTH-RELOAD.
013500
013600     OPEN    INPUT LNKPCTF.
013700     IF      NOT WK-C-SUCCESSFUL
013800             DISPLAY "LNKXPTH - OPEN FILE ERROR - LNKPCTF"
013900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000             GO TO A099-LOAD-CATALOGUE-ROUTINE-EX.
014100
014200     MOVE    "N"                 TO    WK-C-EOF-SW.
014300     PERFORM A010-LOAD-ONE-RECORD
014400        THRU A019-LOAD-ONE-RECORD-EX
014500        UNTIL WK-C-EOF.
014600
014700     CLOSE   LNKPCTF.
014800     GO TO A099-LOAD-CATALOGUE-ROUTINE-EX.
014900
015000*----------------------------------------------------------------*
015100 A010-LOAD-ONE-RECORD.
015200*----------------------------------------------------------------*
015300     READ    LNKPCTF
015400        AT END
015500             MOVE "Y"            TO    WK-C-EOF-SW
015600             GO TO A019-LOAD-ONE-RECORD-EX.
015700
015800     IF      WK-N-TABLE-MAX < 4000
015900             ADD  1               TO    WK-N-TABLE-MAX
016000             MOVE PC-PAGE-PATH    TO
016100                  WK-C-CAT-ENTRY (WK-N-TABLE-MAX).
016200
016300 A019-LOAD-ONE-RECORD-EX.
016400     EXIT.
016500
016600 A099-LOAD-CATALOGUE-ROUTINE-EX.
016700     EXIT.
016800
016900*----------------------------------------------------------------*
017000*    BINARY SEARCH - INTERNAL-LINK EXISTENCE PROBE ORDER IS L    *
017100*    ITSELF, THEN L WITH A TRAILING SLASH, THEN L + ".HTML",     *
017200*    IN THAT ORDER, FIRST MATCH IN THE CATALOGUE WINS.           *
017300*----------------------------------------------------------------*
017400 B000-SEARCH-ROUTINE.
017500*----------------------------------------------------------------*
017600     MOVE    "N"                 TO    WK-C-PTH-FOUND.
017700     MOVE    SPACES              TO    WK-C-PROBE-1
017800                                         WK-C-PROBE-2
017900                                         WK-C-PROBE-3.
018000     MOVE    WK-C-PTH-LINK       TO    WK-C-PROBE-1.
018100
018200     INSPECT WK-C-PTH-LINK TALLYING WK-N-LINK-LEN
018300             FOR CHARACTERS BEFORE INITIAL SPACE.
018400
018500     MOVE    WK-C-PTH-LINK       TO    WK-C-PROBE-2.
018600     IF      WK-N-LINK-LEN > 0 AND WK-N-LINK-LEN < 60
018700             MOVE "/"  TO  WK-C-PROBE-2 (WK-N-LINK-LEN + 1 : 1).
018800
018900     MOVE    WK-C-PTH-LINK       TO    WK-C-PROBE-3.
019000     IF      WK-N-LINK-LEN > 0 AND WK-N-LINK-LEN < 55
019100             MOVE ".html" TO WK-C-PROBE-3
019200                  (WK-N-LINK-LEN + 1 : 5).
019300
019400     MOVE    1                   TO    WK-N-PROBE-NUM.
019500     PERFORM B100-PROBE-ONE-VARIANT
019600        THRU B199-PROBE-ONE-VARIANT-EX
019700        UNTIL WK-C-PTH-FOUND = "Y" OR WK-N-PROBE-NUM > 3.
019800
019900 B099-SEARCH-ROUTINE-EX.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300 B100-PROBE-ONE-VARIANT.
020400*----------------------------------------------------------------*
020500     EVALUATE WK-N-PROBE-NUM
020600        WHEN 1
020700           MOVE WK-C-PROBE-1     TO    WK-C-SEARCH-TARGET
020800        WHEN 2
020900           MOVE WK-C-PROBE-2     TO    WK-C-SEARCH-TARGET
021000        WHEN 3
021100           MOVE WK-C-PROBE-3     TO    WK-C-SEARCH-TARGET
021200     END-EVALUATE.
021300
021400     MOVE    1                   TO    WK-N-LOW-BOUND.
021500     MOVE    WK-N-TABLE-MAX      TO    WK-N-HIGH-BOUND.
021600     PERFORM C100-BINARY-SEARCH-STEP
021700        THRU C199-BINARY-SEARCH-STEP-EX
021800        UNTIL WK-C-PTH-FOUND = "Y" OR
021900              WK-N-LOW-BOUND > WK-N-HIGH-BOUND.
022000
022100     ADD     1                   TO    WK-N-PROBE-NUM.
022200
022300 B199-PROBE-ONE-VARIANT-EX.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700 C100-BINARY-SEARCH-STEP.
022800*----------------------------------------------------------------*
022900     COMPUTE WK-N-MID-POINT =
023000             (WK-N-LOW-BOUND + WK-N-HIGH-BOUND) / 2.
023100
023200     IF      WK-C-CAT-ENTRY (WK-N-MID-POINT) = WK-C-SEARCH-TARGET
023300             MOVE "Y"            TO    WK-C-PTH-FOUND
023400     ELSE
023500     IF      WK-C-CAT-ENTRY (WK-N-MID-POINT) < WK-C-SEARCH-TARGET
023600             MOVE WK-N-MID-POINT TO    WK-N-LOW-BOUND
023700             ADD  1              TO    WK-N-LOW-BOUND
023800     ELSE
023900             MOVE WK-N-MID-POINT TO    WK-N-HIGH-BOUND
024000             SUBTRACT 1          FROM  WK-N-HIGH-BOUND.
024100
024200 C199-BINARY-SEARCH-STEP-EX.
024300     EXIT.
024400
024500******************************************************************
024600*************** END OF PROGRAM SOURCE -  LNKXPTH ***************
024700******************************************************************
024800
024900
025000
