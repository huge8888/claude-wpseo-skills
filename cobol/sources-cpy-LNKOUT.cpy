000100* LNKOUT.cpybk
000200     05  LNKOUT-RECORD         PIC X(155).
000300*  I-O FORMAT:LNKOUTR  FROM FILE LNKOUT   OF LIBRARY LNKLIB
000400*  ONE RECORD PER DISTINCT EXTERNAL (OUTBOUND) LINK
000500*
000600     05  LNKOUTR  REDEFINES LNKOUT-RECORD.
000700         06  OR-URL                PIC X(120).
000800*                                THE EXTERNAL URL
000900         06  OR-CATEGORY           PIC X(30).
001000*                                DESTINATION CATEGORY - SEE
001100*                                LNKXCAT FOR THE CLASSIFICATION
001200*                                RULES
001300         06  OR-OCCURRENCES        PIC 9(05).
001400*                                TOTAL OCCURRENCES ACROSS PAGES
001500
