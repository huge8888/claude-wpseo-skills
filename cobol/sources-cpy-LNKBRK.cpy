000100* LNKBRK.cpybk
000200     05  LNKBRK-RECORD         PIC X(120).
000300*  I-O FORMAT:LNKBRKR  FROM FILE LNKBRK   OF LIBRARY LNKLIB
000400*  ONE RECORD PER BROKEN INTERNAL LINK OCCURRENCE
000500*
000600     05  LNKBRKR  REDEFINES LNKBRK-RECORD.
000700         06  BL-SOURCE-PAGE        PIC X(60).
000800*                                PAGE CONTAINING THE BROKEN LINK
000900         06  BL-BROKEN-LINK        PIC X(60).
001000*                                THE INTERNAL TARGET THAT DOES
001100*                                NOT EXIST IN THE PAGE CATALOGUE
001200
