000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. LNKVGRF.
000400 AUTHOR. DES LIM.
000500 INSTALLATION. DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000600 DATE-WRITTEN. 19 MAY 1996.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : LINK GRAPH ANALYZER.
001000*              THIRD STEP OF THE NIGHTLY LINK QUALITY AUDIT.
001100*              BUILDS THE INTERNAL LINK GRAPH, COMPUTES PER-PAGE
001200*              INBOUND/OUTBOUND COUNTS AND RATIO, AND FLAGS
001300*              ORPHAN / UNDER-LINKED / OVER-LINKED / LINK-SINK
001400*              PAGES FOR THE AUDIT REPORT.
001500*===========================================================
001600* HISTORY OF MODIFICATION:
001700*===========================================================
001800* LNK0012 DESMLM  19/05/1996 - INITIAL VERSION
001900* LNK0017 TMPRVD  11/11/1998 - Y2K REVIEW - NO DATE-SENSITIVE
002000*                              FIELDS FOUND IN THIS PROGRAM,
002100*                              NO CODE CHANGE REQUIRED
002200* LNK0022 ACNFAM  05/02/2022 - ADD TOP-20 INBOUND TABLE TO THE
002300*                              LNKCTL HAND-OFF FOR LNKRPT
002400*-----------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-AS400.
002800 OBJECT-COMPUTER. IBM-AS400.
002900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003000        UPSI-0 IS UPSI-SWITCH-0
003100          ON  STATUS IS U0-ON
003200          OFF STATUS IS U0-OFF.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT LNKPCTF ASSIGN TO DATABASE-LNKPCTF
003700            ORGANIZATION IS SEQUENTIAL
003800            FILE STATUS  IS WK-C-FILE-STATUS.
003900
004000     SELECT LNKXTRF ASSIGN TO DATABASE-LNKXTRF
004100            ORGANIZATION IS SEQUENTIAL
004200            FILE STATUS  IS WK-C-FILE-STATUS.
004300
004400     SELECT LNKCFGF ASSIGN TO DATABASE-LNKCFGF
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS  IS WK-C-FILE-STATUS.
004700
004800     SELECT LNKPMXF ASSIGN TO DATABASE-LNKPMXF
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100
005200     SELECT LNKCTLF ASSIGN TO DATABASE-LNKCTLF
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800***************
005900 FD  LNKPCTF
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS LNKPCTF-REC.
006200 01  LNKPCTF-REC.
006300     COPY DDS-ALL-FORMATS OF LNKPCTF.
006400 01  LNKPCTF-REC-1.
006500     COPY LNKPCT.
006600
006700 FD  LNKXTRF
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS LNKXTRF-REC.
007000 01  LNKXTRF-REC.
007100     COPY DDS-ALL-FORMATS OF LNKXTRF.
007200 01  LNKXTRF-REC-1.
007300     COPY LNKXTR.
007400
007500 FD  LNKCFGF
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS LNKCFGF-REC.
007800 01  LNKCFGF-REC.
007900     COPY DDS-ALL-FORMATS OF LNKCFGF.
008000 01  LNKCFGF-REC-1.
008100     COPY LNKCFG.
008200
008300 FD  LNKPMXF
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS LNKPMXF-REC.
008600 01  LNKPMXF-REC.
008700     COPY DDS-ALL-FORMATS OF LNKPMXF.
008800 01  LNKPMXF-REC-1.
008900     COPY LNKPMX.
009000
009100 FD  LNKCTLF
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS LNKCTLF-REC.
009400 01  LNKCTLF-REC.
009500     COPY DDS-ALL-FORMATS OF LNKCTLF.
009600 01  LNKCTLF-REC-1.
009700     COPY LNKCTL.
009800
009900 WORKING-STORAGE SECTION.
010000***********************
010100 01  FILLER              PIC X(24) VALUE
010200     "** PROGRAM LNKVGRF   **".
010300
010400 01  WK-C-COMMON.
010500     COPY LNKCOMN.
010600
010700* ------------ EXCLUDED ASSET-EXTENSION TABLE -------------------*
010800 01  WK-N-EXT-MAX                PIC S9(02) COMP VALUE 13.
010900 01  WK-N-EXT-SUB                PIC S9(02) COMP VALUE ZERO.
011000 01  WK-C-EXT-TABLE.
011100     05  WK-C-EXT-ENTRY          PIC X(06) OCCURS 13 TIMES.
011200
011300* ------------------ GRAPH NODE TABLE -----------------------------*
011400 01  WK-N-NODE-MAX               PIC S9(05) COMP VALUE ZERO.
011500 01  WK-N-NODE-SUB               PIC S9(05) COMP VALUE ZERO.
011600 01  WK-C-NODE-TABLE.
011700     05  WK-C-NODE-ENTRY OCCURS 4000 TIMES.
011800         10  ND-PATH             PIC X(60).
011900         10  ND-INBOUND          PIC S9(05) COMP.
012000         10  ND-OUTBOUND         PIC S9(05) COMP.
012100         10  FILLER              PIC X(04).
012200
012300* ------------------ DISTINCT EDGE TABLE ---------------------------*
012400 01  WK-N-EDGE-MAX               PIC S9(06) COMP VALUE ZERO.
012500 01  WK-N-EDGE-SUB               PIC S9(06) COMP VALUE ZERO.
012600 01  WK-C-EDGE-TABLE.
012700     05  WK-C-EDGE-ENTRY OCCURS 20000 TIMES.
012800         10  EG-SOURCE           PIC X(60).
012900         10  EG-TARGET           PIC X(60).
013000         10  FILLER              PIC X(04).
013100
013200* ------------------ TOP-20 BY INBOUND TABLE -----------------------*
013300 01  WK-N-TOP-COUNT              PIC S9(02) COMP VALUE ZERO.
013400 01  WK-N-TOP-SUB                PIC S9(02) COMP VALUE ZERO.
013500 01  WK-C-TOP-TABLE.
013600     05  WK-C-TOP-ENTRY OCCURS 20 TIMES.
013700         10  TP-PATH             PIC X(60).
013800         10  TP-INBOUND          PIC S9(05) COMP.
013900         10  TP-OUTBOUND         PIC S9(05) COMP.
014000         10  FILLER              PIC X(04).
014100
014200 01  WK-C-WORK-AREA.
014300     05  WK-C-LOWER-TARGET       PIC X(120) VALUE SPACES.
014400     05  WK-C-NORM-TARGET        PIC X(60)  VALUE SPACES.
014500     05  WK-C-SOURCE-PAGE        PIC X(60)  VALUE SPACES.
014600     05  WK-N-LINK-LEN           PIC S9(04) COMP VALUE ZERO.
014700     05  WK-N-TALLY              PIC S9(04) COMP VALUE ZERO.
014800     05  WK-N-EXT-LEN            PIC S9(02) COMP VALUE ZERO.
014900     05  WK-C-SKIP-SW            PIC X(01)  VALUE "N".
015000         88  WK-C-SKIP-THIS-LINK         VALUE "Y".
015100     05  WK-N-SOURCE-SUB         PIC S9(05) COMP VALUE ZERO.
015200     05  WK-N-TARGET-SUB         PIC S9(05) COMP VALUE ZERO.
015300     05  WK-C-SWAP-PATH          PIC X(60)  VALUE SPACES.
015400     05  WK-N-SWAP-COUNT         PIC S9(05) COMP VALUE ZERO.
015500     05  FILLER                  PIC X(04) VALUE SPACES.
015600
015700 01  WK-C-UPPER-CASE             PIC X(26) VALUE
015800     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015900 01  WK-C-LOWER-CASE             PIC X(26) VALUE
016000     "abcdefghijklmnopqrstuvwxyz".
016100
016200 01  WK-C-TOTALS.
016300     05  WK-N-TOTAL-PAGES        PIC S9(05) COMP VALUE ZERO.
016400     05  WK-N-TOTAL-EDGES        PIC S9(07) COMP VALUE ZERO.
016500     05  WK-N-ORPHANS            PIC S9(05) COMP VALUE ZERO.
016600     05  WK-N-UNDERLINKED        PIC S9(05) COMP VALUE ZERO.
016700     05  WK-N-OVERLINKED         PIC S9(05) COMP VALUE ZERO.
016800     05  WK-N-SINKS              PIC S9(05) COMP VALUE ZERO.
016900     05  FILLER                  PIC X(08) VALUE SPACES.
017000
017100 EJECT
017200*****************
017300 LINKAGE SECTION.
017400*****************
017500* ( NONE - LNKVGRF IS CALLED BY NO OTHER PROGRAM )
017600
017700 PROCEDURE DIVISION.
017800***********************
017900 MAIN-MODULE.
018000     PERFORM A000-OPEN-FILES-ROUTINE
018100        THRU A099-OPEN-FILES-ROUTINE-EX.
018200     PERFORM A100-LOAD-CATALOGUE-NODES
018300        THRU A199-LOAD-CATALOGUE-NODES-EX.
018400     PERFORM B100-READ-LINK-EXTRACT
018500        THRU B199-READ-LINK-EXTRACT-EX
018600        UNTIL WK-C-EOF.
018700     PERFORM D100-COMPUTE-METRICS-ROUTINE
018800        THRU D199-COMPUTE-METRICS-ROUTINE-EX.
018900     PERFORM D400-BUILD-TOP-TWENTY
019000        THRU D499-BUILD-TOP-TWENTY-EX.
019100     PERFORM D500-WRITE-CONTROL-TOTALS
019200        THRU D599-WRITE-CONTROL-TOTALS-EX.
019300     PERFORM Z000-END-PROGRAM-ROUTINE
019400        THRU Z099-END-PROGRAM-ROUTINE-EX.
019500     GOBACK.
019600
019700*----------------------------------------------------------------*
019800 A000-OPEN-FILES-ROUTINE.
019900*----------------------------------------------------------------*
020000     OPEN    INPUT LNKPCTF.
020100     IF      NOT WK-C-SUCCESSFUL
020200             DISPLAY "LNKVGRF - OPEN FILE ERROR - LNKPCTF"
020300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400             GO TO Y900-ABNORMAL-TERMINATION.
020500
020600     OPEN    INPUT LNKXTRF.
020700     IF      NOT WK-C-SUCCESSFUL
020800             DISPLAY "LNKVGRF - OPEN FILE ERROR - LNKXTRF"
020900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021000             GO TO Y900-ABNORMAL-TERMINATION.
021100
021200     OPEN    INPUT LNKCFGF.
021300     IF      NOT WK-C-SUCCESSFUL
021400             DISPLAY "LNKVGRF - OPEN FILE ERROR - LNKCFGF"
021500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021600             GO TO Y900-ABNORMAL-TERMINATION.
021700
021800     OPEN    OUTPUT LNKPMXF.
021900     IF      NOT WK-C-SUCCESSFUL
022000             DISPLAY "LNKVGRF - OPEN FILE ERROR - LNKPMXF"
022100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200             GO TO Y900-ABNORMAL-TERMINATION.
022300
022400     OPEN    OUTPUT LNKCTLF.
022500     IF      NOT WK-C-SUCCESSFUL
022600             DISPLAY "LNKVGRF - OPEN FILE ERROR - LNKCTLF"
022700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800             GO TO Y900-ABNORMAL-TERMINATION.
022900
023000     READ    LNKCFGF
023100        AT END
023200             DISPLAY "LNKVGRF - LNKCFGF HAS NO RECORD"
023300             GO TO Y900-ABNORMAL-TERMINATION.
023400
023500     PERFORM A050-LOAD-EXTENSION-TABLE
023600        THRU A059-LOAD-EXTENSION-TABLE-EX.
023700     MOVE    "N"                 TO    WK-C-EOF-SW.
023800
023900 A099-OPEN-FILES-ROUTINE-EX.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300 A050-LOAD-EXTENSION-TABLE.
024400*----------------------------------------------------------------*
024500     MOVE    ".css  "            TO    WK-C-EXT-ENTRY (1).
024600     MOVE    ".js   "            TO    WK-C-EXT-ENTRY (2).
024700     MOVE    ".png  "            TO    WK-C-EXT-ENTRY (3).
024800     MOVE    ".jpg  "            TO    WK-C-EXT-ENTRY (4).
024900     MOVE    ".jpeg "            TO    WK-C-EXT-ENTRY (5).
025000     MOVE    ".gif  "            TO    WK-C-EXT-ENTRY (6).
025100     MOVE    ".svg  "            TO    WK-C-EXT-ENTRY (7).
025200     MOVE    ".ico  "            TO    WK-C-EXT-ENTRY (8).
025300     MOVE    ".pdf  "            TO    WK-C-EXT-ENTRY (9).
025400     MOVE    ".xml  "            TO    WK-C-EXT-ENTRY (10).
025500     MOVE    ".txt  "            TO    WK-C-EXT-ENTRY (11).
025600     MOVE    ".woff "            TO    WK-C-EXT-ENTRY (12).
025700     MOVE    ".woff2"            TO    WK-C-EXT-ENTRY (13).
025800
025900 A059-LOAD-EXTENSION-TABLE-EX.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300*    EVERY EXISTING PAGE IN THE CATALOGUE IS A GRAPH NODE.       *
026400*----------------------------------------------------------------*
026500 A100-LOAD-CATALOGUE-NODES.
026600*----------------------------------------------------------------*
026700     PERFORM A110-LOAD-ONE-NODE
026800        THRU A119-LOAD-ONE-NODE-EX
026900        UNTIL WK-C-EOF.
027000     MOVE    "N"                 TO    WK-C-EOF-SW.
027100
027200 A199-LOAD-CATALOGUE-NODES-EX.
027300     EXIT.
027400
027500 A110-LOAD-ONE-NODE.
027600     READ    LNKPCTF
027700        AT END
027800             MOVE "Y"            TO    WK-C-EOF-SW
027900             GO TO A119-LOAD-ONE-NODE-EX.
028000
028100     IF      WK-N-NODE-MAX < 4000
028200             ADD 1 TO WK-N-NODE-MAX
028300             MOVE PC-PAGE-PATH   TO ND-PATH (WK-N-NODE-MAX)
028400             MOVE ZERO           TO ND-INBOUND (WK-N-NODE-MAX)
028500             MOVE ZERO           TO ND-OUTBOUND (WK-N-NODE-MAX).
028600
028700 A119-LOAD-ONE-NODE-EX.
028800     EXIT.
028900
029000*----------------------------------------------------------------*
029100 B100-READ-LINK-EXTRACT.
029200*----------------------------------------------------------------*
029300     READ    LNKXTRF
029400        AT END
029500             MOVE "Y"            TO    WK-C-EOF-SW
029600             GO TO B199-READ-LINK-EXTRACT-EX.
029700
029800     MOVE    "N"                 TO    WK-C-SKIP-SW.
029900     MOVE    LE-TARGET-URL (1:120) TO  WK-C-LOWER-TARGET.
030000     INSPECT WK-C-LOWER-TARGET   CONVERTING WK-C-UPPER-CASE
030100                                          TO WK-C-LOWER-CASE.
030200
030300     IF      WK-C-LOWER-TARGET (1:1) NOT = "/"
030400             GO TO B199-READ-LINK-EXTRACT-EX.
030500
030600     PERFORM C100-NORMALIZE-TARGET
030700        THRU C199-NORMALIZE-TARGET-EX.
030800
030900     PERFORM C200-TEST-EXCLUDED-EXTENSION
031000        THRU C299-TEST-EXCLUDED-EXTENSION-EX.
031100     IF      WK-C-SKIP-THIS-LINK
031200             GO TO B199-READ-LINK-EXTRACT-EX.
031300
031400     MOVE    LE-SOURCE-PAGE      TO    WK-C-SOURCE-PAGE.
031500     PERFORM C300-REGISTER-EDGE
031600        THRU C399-REGISTER-EDGE-EX.
031700
031800 B199-READ-LINK-EXTRACT-EX.
031900     EXIT.
032000
032100*----------------------------------------------------------------*
032200*    REMOVE #FRAGMENT AND ?QUERY; ENSURE LEADING '/'; IF THE     *
032300*    LAST PATH SEGMENT HAS NO '.' ENSURE A TRAILING '/'.         *
032400*----------------------------------------------------------------*
032500 C100-NORMALIZE-TARGET.
032600*----------------------------------------------------------------*
032700     MOVE    SPACES              TO    WK-C-NORM-TARGET.
032800     MOVE    WK-C-LOWER-TARGET (1:60) TO WK-C-NORM-TARGET.
032900
033000     MOVE    ZERO                TO    WK-N-TALLY.
033100     INSPECT WK-C-NORM-TARGET TALLYING WK-N-TALLY
033200             FOR CHARACTERS BEFORE INITIAL "#".
033300     IF      WK-N-TALLY < 60
033400             MOVE WK-C-NORM-TARGET (1:WK-N-TALLY) TO
033500                  WK-C-LOWER-TARGET (1:60)
033600             MOVE SPACES         TO    WK-C-NORM-TARGET
033700             MOVE WK-C-LOWER-TARGET (1:WK-N-TALLY) TO
033800                  WK-C-NORM-TARGET (1:WK-N-TALLY).
033900
034000     MOVE    ZERO                TO    WK-N-TALLY.
034100     INSPECT WK-C-NORM-TARGET TALLYING WK-N-TALLY
034200             FOR CHARACTERS BEFORE INITIAL "?".
034300     IF      WK-N-TALLY < 60
034400             MOVE WK-C-NORM-TARGET (1:WK-N-TALLY) TO
034500                  WK-C-LOWER-TARGET (1:60)
034600             MOVE SPACES         TO    WK-C-NORM-TARGET
034700             MOVE WK-C-LOWER-TARGET (1:WK-N-TALLY) TO
034800                  WK-C-NORM-TARGET (1:WK-N-TALLY).
034900
035000     MOVE    ZERO                TO    WK-N-LINK-LEN.
035100     INSPECT WK-C-NORM-TARGET TALLYING WK-N-LINK-LEN
035200             FOR CHARACTERS BEFORE INITIAL SPACE.
035300
035400     IF      WK-N-LINK-LEN = 0
035500             MOVE "/"            TO    WK-C-NORM-TARGET (1:1)
035600             MOVE 1               TO    WK-N-LINK-LEN.
035700
035800     PERFORM C110-TEST-TRAILING-SLASH
035900        THRU C119-TEST-TRAILING-SLASH-EX.
036000
036100 C199-NORMALIZE-TARGET-EX.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500*    LOCATE THE LAST '/' - IF NO '.' APPEARS AFTER IT, THE LAST  *
036600*    SEGMENT IS DIRECTORY-STYLE; ENSURE A TRAILING '/'.          *
036700*----------------------------------------------------------------*
036800 C110-TEST-TRAILING-SLASH.
036900*----------------------------------------------------------------*
037000     IF      WK-C-NORM-TARGET (WK-N-LINK-LEN:1) = "/"
037100             GO TO C119-TEST-TRAILING-SLASH-EX.
037200
037300     MOVE    WK-N-LINK-LEN       TO    WK-N-SOURCE-SUB.
037400     PERFORM C115-FIND-LAST-SLASH
037500        THRU C117-FIND-LAST-SLASH-EX
037600        UNTIL WK-N-SOURCE-SUB = 0 OR
037700              WK-C-NORM-TARGET (WK-N-SOURCE-SUB:1) = "/".
037800
037900     MOVE    ZERO                TO    WK-N-TALLY.
038000     IF      WK-N-SOURCE-SUB < WK-N-LINK-LEN
038100             INSPECT WK-C-NORM-TARGET
038200                     (WK-N-SOURCE-SUB:WK-N-LINK-LEN -
038300                                      WK-N-SOURCE-SUB + 1)
038400                     TALLYING WK-N-TALLY FOR ALL ".".
038500
038600     IF      WK-N-TALLY = ZERO AND WK-N-LINK-LEN < 60
038700             MOVE "/" TO WK-C-NORM-TARGET (WK-N-LINK-LEN + 1:1)
038800             ADD  1   TO WK-N-LINK-LEN.
038900
039000 C119-TEST-TRAILING-SLASH-EX.
039100     EXIT.
039200
039300 C115-FIND-LAST-SLASH.
039400     SUBTRACT 1                  FROM  WK-N-SOURCE-SUB.
039500 C117-FIND-LAST-SLASH-EX.
039600     EXIT.
039700
039800*----------------------------------------------------------------*
039900 C200-TEST-EXCLUDED-EXTENSION.
040000*----------------------------------------------------------------*
040100     MOVE    "N"                 TO    WK-C-SKIP-SW.
040200     MOVE    1                   TO    WK-N-EXT-SUB.
040300     PERFORM C210-TEST-ONE-EXTENSION
040400        THRU C219-TEST-ONE-EXTENSION-EX
040500        UNTIL WK-C-SKIP-THIS-LINK OR WK-N-EXT-SUB > WK-N-EXT-MAX.
040600
040700 C299-TEST-EXCLUDED-EXTENSION-EX.
040800     EXIT.
040900
041000 C210-TEST-ONE-EXTENSION.
041100     MOVE    ZERO                TO    WK-N-EXT-LEN.
041200     INSPECT WK-C-EXT-ENTRY (WK-N-EXT-SUB)
041300             TALLYING WK-N-EXT-LEN
041400             FOR CHARACTERS BEFORE INITIAL SPACE.
041500
041600     IF      WK-N-LINK-LEN > WK-N-EXT-LEN AND
041700             WK-C-NORM-TARGET
041800                (WK-N-LINK-LEN - WK-N-EXT-LEN + 1:WK-N-EXT-LEN) =
041900             WK-C-EXT-ENTRY (WK-N-EXT-SUB) (1:WK-N-EXT-LEN)
042000             MOVE "Y"            TO    WK-C-SKIP-SW
042100     ELSE
042200             ADD 1               TO    WK-N-EXT-SUB.
042300 C219-TEST-ONE-EXTENSION-EX.
042400     EXIT.
042500
042600*----------------------------------------------------------------*
042700*    RECORD THE DISTINCT (SOURCE,TARGET) EDGE ONCE. BOTH ENDS    *
042800*    MUST EXIST AS NODES - A TARGET NOT IN THE CATALOGUE STILL   *
042900*    BECOMES A NODE.                                             *
043000*----------------------------------------------------------------*
043100 C300-REGISTER-EDGE.
043200*----------------------------------------------------------------*
043300     PERFORM C310-FIND-OR-ADD-NODE
043400        THRU C319-FIND-OR-ADD-NODE-EX.
043500     MOVE    WK-N-NODE-SUB       TO    WK-N-SOURCE-SUB.
043600
043700     MOVE    WK-C-NORM-TARGET    TO    WK-C-SOURCE-PAGE.
043800     PERFORM C310-FIND-OR-ADD-NODE
043900        THRU C319-FIND-OR-ADD-NODE-EX.
044000     MOVE    WK-N-NODE-SUB       TO    WK-N-TARGET-SUB.
044100
044200     MOVE    "N"                 TO    WK-C-FOUND-SW.
044300     MOVE    1                   TO    WK-N-EDGE-SUB.
044400     PERFORM C320-SEARCH-ONE-EDGE
044500        THRU C329-SEARCH-ONE-EDGE-EX
044600        UNTIL WK-C-FOUND OR WK-N-EDGE-SUB > WK-N-EDGE-MAX.
044700
044800     IF      NOT WK-C-FOUND AND WK-N-EDGE-MAX < 20000
044900             ADD 1 TO WK-N-EDGE-MAX
045000             ADD 1 TO WK-N-TOTAL-EDGES
045100             MOVE WK-C-SOURCE-PAGE TO EG-SOURCE (WK-N-EDGE-MAX)
045200             MOVE WK-C-NORM-TARGET TO EG-TARGET (WK-N-EDGE-MAX)
045300             ADD 1 TO ND-OUTBOUND (WK-N-SOURCE-SUB)
045400             ADD 1 TO ND-INBOUND  (WK-N-TARGET-SUB).
045500
045600 C399-REGISTER-EDGE-EX.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000*    FIND WK-C-SOURCE-PAGE AMONG THE NODES, ADDING A NEW NODE    *
046100*    IF NOT ALREADY PRESENT. LEAVES THE SUBSCRIPT IN             *
046200*    WK-N-NODE-SUB.                                              *
046300*----------------------------------------------------------------*
046400 C310-FIND-OR-ADD-NODE.
046500*----------------------------------------------------------------*
046600     MOVE    "N"                 TO    WK-C-FOUND-SW.
046700     MOVE    1                   TO    WK-N-NODE-SUB.
046800     PERFORM C315-SEARCH-ONE-NODE
046900        THRU C317-SEARCH-ONE-NODE-EX
047000        UNTIL WK-C-FOUND OR WK-N-NODE-SUB > WK-N-NODE-MAX.
047100
047200     IF      NOT WK-C-FOUND AND WK-N-NODE-MAX < 4000
047300             ADD 1 TO WK-N-NODE-MAX
047400             MOVE WK-C-SOURCE-PAGE TO ND-PATH (WK-N-NODE-MAX)
047500             MOVE ZERO TO ND-INBOUND (WK-N-NODE-MAX)
047600             MOVE ZERO TO ND-OUTBOUND (WK-N-NODE-MAX)
047700             MOVE WK-N-NODE-MAX  TO    WK-N-NODE-SUB.
047800
047900 C319-FIND-OR-ADD-NODE-EX.
048000     EXIT.
048100
048200 C315-SEARCH-ONE-NODE.
048300     IF      ND-PATH (WK-N-NODE-SUB) = WK-C-SOURCE-PAGE
048400             MOVE "Y"            TO    WK-C-FOUND-SW
048500     ELSE
048600             ADD 1               TO    WK-N-NODE-SUB.
048700 C317-SEARCH-ONE-NODE-EX.
048800     EXIT.
048900
049000 C320-SEARCH-ONE-EDGE.
049100     IF      EG-SOURCE (WK-N-EDGE-SUB) = WK-C-SOURCE-PAGE AND
049200             EG-TARGET (WK-N-EDGE-SUB) = WK-C-NORM-TARGET
049300             MOVE "Y"            TO    WK-C-FOUND-SW
049400     ELSE
049500             ADD 1               TO    WK-N-EDGE-SUB.
049600 C329-SEARCH-ONE-EDGE-EX.
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000*    COMPUTE RATIO AND APPLY THE FOUR FLAG TESTS FOR EVERY NODE, *
050100*    ACCUMULATE SUMMARY COUNTS, AND WRITE ITS PAGE-METRICS ROW.  *
050200*----------------------------------------------------------------*
050300 D100-COMPUTE-METRICS-ROUTINE.
050400*----------------------------------------------------------------*
050500     MOVE    WK-N-NODE-MAX       TO    WK-N-TOTAL-PAGES.
050600     MOVE    1                   TO    WK-N-NODE-SUB.
050700     PERFORM D110-COMPUTE-ONE-NODE
050800        THRU D119-COMPUTE-ONE-NODE-EX
050900        UNTIL WK-N-NODE-SUB > WK-N-NODE-MAX.
051000
051100 D199-COMPUTE-METRICS-ROUTINE-EX.
051200     EXIT.
051300
051400 D110-COMPUTE-ONE-NODE.
051500     PERFORM D200-APPLY-FLAG-TESTS
051600        THRU D299-APPLY-FLAG-TESTS-EX.
051700     PERFORM D300-WRITE-PAGE-METRICS
051800        THRU D399-WRITE-PAGE-METRICS-EX.
051900     ADD     1                   TO    WK-N-NODE-SUB.
052000 D119-COMPUTE-ONE-NODE-EX.
052100     EXIT.
052200
052300*----------------------------------------------------------------*
052400*    FLAG PRIORITY : ORPHAN, UNDER-LINKED, OVER-LINKED,          *
052500*    LINK-SINK - FIRST MATCH WINS, BUT EVERY TEST RESULT STILL   *
052600*    BUMPS ITS OWN SUMMARY COUNTER INDEPENDENTLY.                *
052700*----------------------------------------------------------------*
052800 D200-APPLY-FLAG-TESTS.
052900*----------------------------------------------------------------*
053000     MOVE    SPACES              TO    PM-FLAG.
053100
053200     IF      ND-OUTBOUND (WK-N-NODE-SUB) > ZERO
053300             COMPUTE PM-RATIO ROUNDED =
053400                ND-INBOUND (WK-N-NODE-SUB) /
053500                ND-OUTBOUND (WK-N-NODE-SUB)
053600     ELSE
053700        IF   ND-INBOUND (WK-N-NODE-SUB) > ZERO
053800             MOVE -1.00          TO    PM-RATIO
053900        ELSE
054000             MOVE 0.00           TO    PM-RATIO.
054100
054200     IF      ND-INBOUND (WK-N-NODE-SUB) = ZERO AND
054300             ND-PATH (WK-N-NODE-SUB) NOT = "/"
054400             ADD 1 TO WK-N-ORPHANS
054500             MOVE "ORPHAN"       TO    PM-FLAG.
054600
054700     IF      ND-INBOUND (WK-N-NODE-SUB) > ZERO AND
054800             ND-INBOUND (WK-N-NODE-SUB) < CF-UNDERLINKED-MIN
054900             ADD 1 TO WK-N-UNDERLINKED
055000             IF PM-FLAG = SPACES
055100                MOVE "UNDERLINKED" TO PM-FLAG.
055200
055300     IF      ND-OUTBOUND (WK-N-NODE-SUB) > CF-OVERLINKED-MAX
055400             ADD 1 TO WK-N-OVERLINKED
055500             IF PM-FLAG = SPACES
055600                MOVE "OVERLINKED" TO PM-FLAG.
055700
055800     IF      ND-INBOUND (WK-N-NODE-SUB) >= CF-SINK-MIN-INBOUND
055900             AND ND-OUTBOUND (WK-N-NODE-SUB) <=
056000                 CF-SINK-MAX-OUTBOUND
056100             ADD 1 TO WK-N-SINKS
056200             IF PM-FLAG = SPACES
056300                MOVE "LINKSINK"  TO    PM-FLAG.
056400
056500 D299-APPLY-FLAG-TESTS-EX.
056600     EXIT.
056700
056800*----------------------------------------------------------------*
056900 D300-WRITE-PAGE-METRICS.
057000*----------------------------------------------------------------*
057100     MOVE    SPACES              TO    LNKPMXF-REC.
057200     MOVE    ND-PATH (WK-N-NODE-SUB)     TO PM-PAGE-PATH.
057300     MOVE    ND-INBOUND (WK-N-NODE-SUB)  TO PM-INBOUND.
057400     MOVE    ND-OUTBOUND (WK-N-NODE-SUB) TO PM-OUTBOUND.
057500     WRITE   LNKPMXF-REC-1       FROM LNKPMXF-REC.
057600
057700 D399-WRITE-PAGE-METRICS-EX.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100*    BUILD THE TOP-20 INBOUND TABLE BY INSERTION - ONE PASS      *
058200*    OVER THE NODE TABLE, KEEPING THE TABLE IN DESCENDING        *
058300*    INBOUND ORDER.                                              *
058400*----------------------------------------------------------------*
058500 D400-BUILD-TOP-TWENTY.
058600*----------------------------------------------------------------*
058700     MOVE    1                   TO    WK-N-NODE-SUB.
058800     PERFORM D410-INSERT-ONE-NODE
058900        THRU D419-INSERT-ONE-NODE-EX
059000        UNTIL WK-N-NODE-SUB > WK-N-NODE-MAX.
059100
059200 D499-BUILD-TOP-TWENTY-EX.
059300     EXIT.
059400
059500 D410-INSERT-ONE-NODE.
059600     IF      WK-N-TOP-COUNT < 20
059700             ADD 1 TO WK-N-TOP-COUNT
059800             MOVE ND-PATH (WK-N-NODE-SUB)
059900                  TO TP-PATH (WK-N-TOP-COUNT)
060000             MOVE ND-INBOUND (WK-N-NODE-SUB)
060100                  TO TP-INBOUND (WK-N-TOP-COUNT)
060200             MOVE ND-OUTBOUND (WK-N-NODE-SUB)
060300                  TO TP-OUTBOUND (WK-N-TOP-COUNT)
060400             PERFORM D420-RESORT-TOP-TABLE
060500                THRU D429-RESORT-TOP-TABLE-EX
060600     ELSE
060700        IF   ND-INBOUND (WK-N-NODE-SUB) > TP-INBOUND (20)
060800             MOVE ND-PATH (WK-N-NODE-SUB)      TO TP-PATH (20)
060900             MOVE ND-INBOUND (WK-N-NODE-SUB)   TO TP-INBOUND (20)
061000             MOVE ND-OUTBOUND (WK-N-NODE-SUB)  TO TP-OUTBOUND (20)
061100             PERFORM D420-RESORT-TOP-TABLE
061200                THRU D429-RESORT-TOP-TABLE-EX.
061300
061400     ADD     1                   TO    WK-N-NODE-SUB.
061500 D419-INSERT-ONE-NODE-EX.
061600     EXIT.
061700
061800*----------------------------------------------------------------*
061900*    SIMPLE BUBBLE PASS - THE TABLE IS AT MOST 20 ENTRIES LONG   *
062000*    SO A FULL RE-SORT AFTER EVERY INSERT IS CHEAP ENOUGH.       *
062100*----------------------------------------------------------------*
062200 D420-RESORT-TOP-TABLE.
062300*----------------------------------------------------------------*
062400     MOVE    1                   TO    WK-N-TOP-SUB.
062500     PERFORM D430-BUBBLE-ONE-PASS
062600        THRU D439-BUBBLE-ONE-PASS-EX
062700        WK-N-TOP-COUNT TIMES.
062800
062900 D429-RESORT-TOP-TABLE-EX.
063000     EXIT.
063100
063200 D430-BUBBLE-ONE-PASS.
063300     MOVE    1                   TO    WK-N-TOP-SUB.
063400     PERFORM D440-BUBBLE-ONE-PAIR
063500        THRU D449-BUBBLE-ONE-PAIR-EX
063600        UNTIL WK-N-TOP-SUB >= WK-N-TOP-COUNT.
063700 D439-BUBBLE-ONE-PASS-EX.
063800     EXIT.
063900
064000 D440-BUBBLE-ONE-PAIR.
064100     IF      TP-INBOUND (WK-N-TOP-SUB) <
064200             TP-INBOUND (WK-N-TOP-SUB + 1)
064300             MOVE TP-PATH (WK-N-TOP-SUB)     TO WK-C-SWAP-PATH
064400             MOVE TP-PATH (WK-N-TOP-SUB + 1)
064500                  TO TP-PATH (WK-N-TOP-SUB)
064600             MOVE WK-C-SWAP-PATH
064700                  TO TP-PATH (WK-N-TOP-SUB + 1)
064800
064900             MOVE TP-INBOUND (WK-N-TOP-SUB)  TO WK-N-SWAP-COUNT
065000             MOVE TP-INBOUND (WK-N-TOP-SUB + 1)
065100                  TO TP-INBOUND (WK-N-TOP-SUB)
065200             MOVE WK-N-SWAP-COUNT TO TP-INBOUND (WK-N-TOP-SUB + 1)
065300
065400             MOVE TP-OUTBOUND (WK-N-TOP-SUB) TO WK-N-SWAP-COUNT
065500             MOVE TP-OUTBOUND (WK-N-TOP-SUB + 1)
065600                  TO TP-OUTBOUND (WK-N-TOP-SUB)
065700             MOVE WK-N-SWAP-COUNT
065800                  TO TP-OUTBOUND (WK-N-TOP-SUB + 1).
065900
066000     ADD     1                   TO    WK-N-TOP-SUB.
066100 D449-BUBBLE-ONE-PAIR-EX.
066200     EXIT.
066300
066400*----------------------------------------------------------------*
066500 D500-WRITE-CONTROL-TOTALS.
066600*----------------------------------------------------------------*
066700     MOVE    SPACES              TO    LNKCTLF-REC.
066800     MOVE    "4"                 TO    CT4-RECORD-TYPE.
066900     MOVE    WK-N-TOTAL-PAGES    TO    CT4-TOTAL-PAGES.
067000     MOVE    WK-N-TOTAL-EDGES    TO    CT4-TOTAL-EDGES.
067100     MOVE    WK-N-ORPHANS        TO    CT4-ORPHANS.
067200     MOVE    WK-N-UNDERLINKED    TO    CT4-UNDERLINKED.
067300     MOVE    WK-N-OVERLINKED     TO    CT4-OVERLINKED.
067400     MOVE    WK-N-SINKS          TO    CT4-SINKS.
067500     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
067600
067700     MOVE    1                   TO    WK-N-TOP-SUB.
067800     PERFORM D510-WRITE-ONE-TOP-ROW
067900        THRU D519-WRITE-ONE-TOP-ROW-EX
068000        UNTIL WK-N-TOP-SUB > WK-N-TOP-COUNT.
068100
068200 D599-WRITE-CONTROL-TOTALS-EX.
068300     EXIT.
068400
068500 D510-WRITE-ONE-TOP-ROW.
068600     MOVE    SPACES              TO    LNKCTLF-REC.
068700     MOVE    "5"                 TO    CT5-RECORD-TYPE.
068800     MOVE    TP-PATH (WK-N-TOP-SUB)      TO CT5-PAGE-PATH.
068900     MOVE    TP-INBOUND (WK-N-TOP-SUB)   TO CT5-INBOUND.
069000     MOVE    TP-OUTBOUND (WK-N-TOP-SUB)  TO CT5-OUTBOUND.
069100     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
069200     ADD     1                   TO    WK-N-TOP-SUB.
069300 D519-WRITE-ONE-TOP-ROW-EX.
069400     EXIT.
069500
069600 Y900-ABNORMAL-TERMINATION.
069700     PERFORM Z000-END-PROGRAM-ROUTINE
069800        THRU Z099-END-PROGRAM-ROUTINE-EX.
069900     GOBACK.
070000
070100*----------------------------------------------------------------*
070200 Z000-END-PROGRAM-ROUTINE.
070300*----------------------------------------------------------------*
070400     CLOSE   LNKPCTF LNKXTRF LNKCFGF LNKPMXF LNKCTLF.
070500
070600 Z099-END-PROGRAM-ROUTINE-EX.
070700     EXIT.
070800
070900******************************************************************
071000*************** END OF PROGRAM SOURCE -  LNKVGRF ***************
071100******************************************************************
071200
