000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* LNK0003 RGKWEE 09/03/2019 - INITIAL VERSION - LINKAGE RECORD FOR
000600*                 LNKXCAT, THE OUTBOUND-CATEGORY CLASSIFIER
000700* ------------------------------------------------------------------------
000800 01 WK-C-CAT-RECORD.
000900     05 WK-C-CAT-INPUT.
001000        10 WK-C-CAT-URL         PIC X(120).
001100     05 WK-C-CAT-OUTPUT.
001200        10 WK-C-CAT-CATEGORY    PIC X(30).
001300     05 FILLER                 PIC X(04).
001400
001500
