000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LNKXCAT.
000500 AUTHOR.         R KWEE.
000600 INSTALLATION.   DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CLASSIFY AN OUTBOUND
001200*               (EXTERNAL) HYPERLINK INTO A DESTINATION CATEGORY
001300*               FOR THE NIGHTLY LINK AUDIT OUTBOUND REGISTER.
001400*               FIRST MATCHING RULE WINS - SEE LNKVOUT FOR THE
001500*               CALLING SEQUENCE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* MOD.#   INIT    DATE        DESCRIPTION
002100* ------- ------- ----------  -----------------------------------
002200* LNK0005 RGKWEE  09/03/1991  - INITIAL VERSION - MAILTO/TEL AND
002300*                               SOCIAL MEDIA DOMAINS ONLY
002400* LNK0008 TMPJAE  17/08/1993  - ADD AMAZON, APP STORE AND GOOGLE
002500*                               PLAY STORE RULES
002600* LNK0011 DESMLM  02/02/1996  - ADD GITHUB, MEDIUM, GUMROAD AND
002700*                               SUBSTACK RULES
002800* LNK0016 TMPRVD  11/11/1998  - Y2K REVIEW - NO DATE-SENSITIVE
002900*                               FIELDS FOUND IN THIS ROUTINE,
003000*                               NO CODE CHANGE REQUIRED
003100* LNK0019 ACNFAM  24/06/2001  - ADD WIKIPEDIA RULE
003200* LNK0024 VENL29  16/10/2020  - CORRECT PROGRAM NAME IN THE
003300*                               WORKING-STORAGE FILLER LITERAL
003400* LNK0030 DESMLM  03/02/2023  - REWORD THE DOMAIN TABLE LOOK-UP
003500*                               COMMENT AT B100, NO CODE CHANGE
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM LNKXCAT **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY LNKCOMN.
005600
005700 01  WK-C-CLASSIFY-AREA.
005800     05  WK-C-LOWER-URL              PIC X(120) VALUE SPACES.
005900     05  WK-N-TALLY                  PIC S9(04) COMP VALUE ZERO.
006000     05  WK-N-URL-LEN                PIC S9(04) COMP VALUE ZERO.
006100     05  FILLER                      PIC X(02).
006200
006300* ALTERNATE VIEW OF WK-C-LOWER-URL - ISOLATES THE LEADING BYTES
006400* USED FOR THE MAILTO:/TEL: SCHEME TEST AND THE TRAILING PORTION
006500* SHOWN ON THE TRACE DISPLAY WHEN DEBUG MODE IS TURNED ON.
006600 01  WK-C-LOWER-URL-ALT REDEFINES WK-C-LOWER-URL.
006700     05  WK-C-URL-SCHEME-BYTES       PIC X(08).
006800     05  WK-C-URL-REMAINDER-BYTES    PIC X(112).
006900
007000 01  WK-C-UPPER-CASE                 PIC X(26) VALUE
007100     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200* SPLIT VIEW OF THE UPPER-CASE ALPHABET - KEPT FOR THE DAY THE
007300* DOMAIN LIST GROWS PAST THE 26-ENTRY INSPECT-CONVERTING TABLE
007400* AND HAS TO BE LOADED IN TWO HALVES.
007500 01  WK-C-UPPER-CASE-ALT REDEFINES WK-C-UPPER-CASE.
007600     05  WK-C-UPPER-CASE-FIRST-HALF  PIC X(13).
007700     05  WK-C-UPPER-CASE-SECOND-HALF PIC X(13).
007800
007900 01  WK-C-LOWER-CASE                 PIC X(26) VALUE
008000     "abcdefghijklmnopqrstuvwxyz".
008100 01  WK-C-LOWER-CASE-ALT REDEFINES WK-C-LOWER-CASE.
008200     05  WK-C-LOWER-CASE-FIRST-HALF  PIC X(13).
008300     05  WK-C-LOWER-CASE-SECOND-HALF PIC X(13).
008400
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800     COPY LKCAT.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-CAT-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-CLASSIFY-ROUTINE
009500        THRU A099-CLASSIFY-ROUTINE-EX.
009600     EXIT PROGRAM.
009700
009800*----------------------------------------------------------------*
009900 A000-CLASSIFY-ROUTINE.
010000*----------------------------------------------------------------*
010100     MOVE    SPACES              TO    WK-C-CAT-CATEGORY.
010200     MOVE    WK-C-CAT-URL        TO    WK-C-LOWER-URL.
010300     INSPECT WK-C-LOWER-URL      CONVERTING WK-C-UPPER-CASE
010400                                          TO WK-C-LOWER-CASE.
010500
010600     IF      WK-C-LOWER-URL (1:7) = "mailto:"
010700             MOVE "Email"                TO WK-C-CAT-CATEGORY
010800     ELSE IF WK-C-LOWER-URL (1:4) = "tel:"
010900             MOVE "Phone"                 TO WK-C-CAT-CATEGORY
011000     ELSE
011100             PERFORM B100-TEST-DOMAINS
011200                THRU B199-TEST-DOMAINS-EX.
011300
011400 A099-CLASSIFY-ROUTINE-EX.
011500     EXIT.
011600
011700*----------------------------------------------------------------*
011800*    DOMAIN TABLE LOOK-UP - FIRST MATCHING DOMAIN IN THE ORDER   *
011900*    GIVEN BY THE PRIORITY LIST BELOW WINS. WK-N-TALLY IS RESET  *
012000*    AND RE-COMPUTED BY INSPECT TALLYING BEFORE EVERY TEST.      *
012100*----------------------------------------------------------------*
012200 B100-TEST-DOMAINS.
012300*----------------------------------------------------------------*
012400     PERFORM C100-SET-TALLY.
012500     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
012600             FOR ALL "twitter.com".
012700     IF WK-N-TALLY > ZERO
012800        MOVE "Social Media - Twitter/X"  TO WK-C-CAT-CATEGORY
012900        GO TO B199-TEST-DOMAINS-EX.
013000     PERFORM C100-SET-TALLY.
013100     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY FOR ALL "x.com".
013200     IF WK-N-TALLY > ZERO
013300        MOVE "Social Media - Twitter/X"  TO WK-C-CAT-CATEGORY
013400        GO TO B199-TEST-DOMAINS-EX.
013500     PERFORM C100-SET-TALLY.
013600     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
013700             FOR ALL "facebook.com".
013800     IF WK-N-TALLY > ZERO
013900        MOVE "Social Media - Facebook"    TO WK-C-CAT-CATEGORY
014000        GO TO B199-TEST-DOMAINS-EX.
014100     PERFORM C100-SET-TALLY.
014200     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
014300             FOR ALL "linkedin.com".
014400     IF WK-N-TALLY > ZERO
014500        MOVE "Social Media - LinkedIn"    TO WK-C-CAT-CATEGORY
014600        GO TO B199-TEST-DOMAINS-EX.
014700     PERFORM C100-SET-TALLY.
014800     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
014900             FOR ALL "instagram.com".
015000     IF WK-N-TALLY > ZERO
015100        MOVE "Social Media - Instagram"   TO WK-C-CAT-CATEGORY
015200        GO TO B199-TEST-DOMAINS-EX.
015300     PERFORM C100-SET-TALLY.
015400     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
015500             FOR ALL "youtube.com".
015600     IF WK-N-TALLY > ZERO
015700        MOVE "Social Media - YouTube"     TO WK-C-CAT-CATEGORY
015800        GO TO B199-TEST-DOMAINS-EX.
015900     PERFORM C100-SET-TALLY.
016000     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
016100             FOR ALL "youtu.be".
016200     IF WK-N-TALLY > ZERO
016300        MOVE "Social Media - YouTube"     TO WK-C-CAT-CATEGORY
016400        GO TO B199-TEST-DOMAINS-EX.
016500     PERFORM C100-SET-TALLY.
016600     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
016700             FOR ALL "amazon.com".
016800     IF WK-N-TALLY > ZERO
016900        MOVE "Amazon"                     TO WK-C-CAT-CATEGORY
017000        GO TO B199-TEST-DOMAINS-EX.
017100     PERFORM C100-SET-TALLY.
017200     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
017300             FOR ALL "amazon.".
017400     IF WK-N-TALLY > ZERO
017500        MOVE "Amazon"                     TO WK-C-CAT-CATEGORY
017600        GO TO B199-TEST-DOMAINS-EX.
017700     PERFORM C100-SET-TALLY.
017800     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY FOR ALL "a.co".
017900     IF WK-N-TALLY > ZERO
018000        MOVE "Amazon"                     TO WK-C-CAT-CATEGORY
018100        GO TO B199-TEST-DOMAINS-EX.
018200     PERFORM C100-SET-TALLY.
018300     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
018400             FOR ALL "apps.apple.com".
018500     IF WK-N-TALLY > ZERO
018600        MOVE "App Store"                  TO WK-C-CAT-CATEGORY
018700        GO TO B199-TEST-DOMAINS-EX.
018800     PERFORM C100-SET-TALLY.
018900     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
019000             FOR ALL "apple.com".
019100     IF WK-N-TALLY > ZERO
019200        MOVE "App Store"                  TO WK-C-CAT-CATEGORY
019300        GO TO B199-TEST-DOMAINS-EX.
019400     PERFORM C100-SET-TALLY.
019500     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
019600             FOR ALL "play.google.com".
019700     IF WK-N-TALLY > ZERO
019800        MOVE "Google Play Store"           TO WK-C-CAT-CATEGORY
019900        GO TO B199-TEST-DOMAINS-EX.
020000     PERFORM C100-SET-TALLY.
020100     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
020200             FOR ALL "github.com".
020300     IF WK-N-TALLY > ZERO
020400        MOVE "GitHub"                      TO WK-C-CAT-CATEGORY
020500        GO TO B199-TEST-DOMAINS-EX.
020600     PERFORM C100-SET-TALLY.
020700     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
020800             FOR ALL "medium.com".
020900     IF WK-N-TALLY > ZERO
021000        MOVE "Medium"                      TO WK-C-CAT-CATEGORY
021100        GO TO B199-TEST-DOMAINS-EX.
021200     PERFORM C100-SET-TALLY.
021300     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
021400             FOR ALL "gumroad.com".
021500     IF WK-N-TALLY > ZERO
021600        MOVE "Gumroad"                     TO WK-C-CAT-CATEGORY
021700        GO TO B199-TEST-DOMAINS-EX.
021800     PERFORM C100-SET-TALLY.
021900     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
022000             FOR ALL "substack.com".
022100     IF WK-N-TALLY > ZERO
022200        MOVE "Substack"                    TO WK-C-CAT-CATEGORY
022300        GO TO B199-TEST-DOMAINS-EX.
022400     PERFORM C100-SET-TALLY.
022500     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY
022600             FOR ALL "wikipedia.org".
022700     IF WK-N-TALLY > ZERO
022800        MOVE "Wikipedia"                   TO WK-C-CAT-CATEGORY
022900        GO TO B199-TEST-DOMAINS-EX.
023000     MOVE "External Website"               TO WK-C-CAT-CATEGORY.
023100
023200 B199-TEST-DOMAINS-EX.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600 C100-SET-TALLY.
023700*----------------------------------------------------------------*
023800     MOVE ZERO TO WK-N-TALLY.
023900******************************************************************
024000*************** END OF PROGRAM SOURCE -  LNKXCAT ***************
024100******************************************************************
024200
024300
024400
024500
