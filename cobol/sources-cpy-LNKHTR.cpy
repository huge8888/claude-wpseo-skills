000100* LNKHTR.cpybk
000200     05  LNKHTR-RECORD         PIC X(128).
000300*  I-O FORMAT:LNKHTRR  FROM FILE LNKHTR   OF LIBRARY LNKLIB
000400*  ONE RECORD PER EXTERNAL URL THAT WAS LINK-CHECKED OFFLINE
000500*
000600     05  LNKHTRR  REDEFINES LNKHTR-RECORD.
000700         06  HR-URL                PIC X(120).
000800*                                THE EXTERNAL URL CHECKED
000900         06  HR-STATUS-CODE        PIC 9(03).
001000*                                HTTP STATUS CODE RETURNED;
001100*                                000 = NO RESPONSE (TIMEOUT,
001200*                                CONNECTION OR SSL ERROR)
001300         06  HR-OCCURRENCES        PIC 9(05).
001400*                                HOW MANY TIMES THE URL APPEARS
001500*                                ACROSS THE SITE
001600
