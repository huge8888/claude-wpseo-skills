000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------------------------
000500* LNK0004 RGKWEE 09/03/2019 - INITIAL VERSION - LINKAGE RECORD FOR
000600*                 LNKXPTH, THE CATALOGUE PATH-VARIANT EXISTENCE
000700*                 CHECK (BINARY SEARCH OVER LNKPCT)
000800* LNK0015 22/11/2021 TMPJYL - ADD WK-C-PTH-RELOAD SO LNKVGRF CAN
000900*                 FORCE A FRESH CATALOGUE LOAD ON A NEW RUN
001000* ------------------------------------------------------------------------
001100 01 WK-C-PTH-RECORD.
001200     05 WK-C-PTH-INPUT.
001300        10 WK-C-PTH-LINK        PIC X(60).
001400        10 WK-C-PTH-RELOAD      PIC X(01).
001500     05 WK-C-PTH-OUTPUT.
001600        10 WK-C-PTH-FOUND       PIC X(01).
001700     05 FILLER                 PIC X(02).
001800
001900
