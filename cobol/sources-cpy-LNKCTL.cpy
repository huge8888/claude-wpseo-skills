000100* LNKCTL.cpybk
000200*****************************************************************
000300* LNKCTL - CONTROL-TOTALS HAND-OFF RECORD                       *
000400*          PASSED BETWEEN THE LINK AUDIT JOB STEPS (LNKVOUT,    *
000500*          LNKVINT, LNKVGRF, LNKVHTC WRITE - LNKRPT READS) THE   *
000600*          SAME WAY TFSSTPL/UFIMIJ CARRY SEVERAL RECORD SHAPES   *
000700*          DOWN ONE PHYSICAL DATASET, SELECTED BY CT-RECORD-TYPE *
000800*****************************************************************
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* LNK0002 08/03/2019 RGKWEE  - INITIAL VERSION - TYPES 1-3       *
001200* LNK0009 19/07/2020 TMPJYL  - ADD TYPE 4/5 FOR THE GRAPH STEP   *
001300* LNK0021 05/02/2022 ACNFAM  - ADD TYPE 6/7 FOR THE HTTP STEP    *
001400*----------------------------------------------------------------*
001500     05  LNKCTL-RECORD            PIC X(130).
001600     05  LNKCTLR  REDEFINES LNKCTL-RECORD.
001700         06  CT-RECORD-TYPE            PIC X(01).
001800*                                1 = OUTBOUND TOTALS
001900*                                2 = OUTBOUND CATEGORY ROW
002000*                                3 = INTERNAL TOTALS
002100*                                4 = GRAPH TOTALS
002200*                                5 = GRAPH TOP-20 INBOUND ROW
002300*                                6 = HTTP TOTALS
002400*                                7 = HTTP TOP-10 REAL-BROKEN ROW
002500         06  CT-DETAIL                 PIC X(129).
002600
002700     05  LNKCTL-TYPE1  REDEFINES LNKCTL-RECORD.
002800         06  CT1-RECORD-TYPE           PIC X(01).
002900         06  CT1-UNIQUE-LINKS          PIC 9(05).
003000         06  CT1-UNIQUE-DOMAINS        PIC 9(05).
003100         06  CT1-TOTAL-OCCURRENCES     PIC 9(07).
003200         06  CT1-GRAND-TOTAL-READ      PIC 9(07).
003300         06  FILLER                    PIC X(105).
003400
003500     05  LNKCTL-TYPE2  REDEFINES LNKCTL-RECORD.
003600         06  CT2-RECORD-TYPE           PIC X(01).
003700         06  CT2-CATEGORY              PIC X(30).
003800         06  CT2-DISTINCT-URLS         PIC 9(05).
003900         06  FILLER                    PIC X(94).
004000
004100     05  LNKCTL-TYPE3  REDEFINES LNKCTL-RECORD.
004200         06  CT3-RECORD-TYPE           PIC X(01).
004300         06  CT3-CHECKED               PIC 9(07).
004400         06  CT3-VALID                 PIC 9(07).
004500         06  CT3-BROKEN                PIC 9(07).
004600         06  FILLER                    PIC X(108).
004700
004800     05  LNKCTL-TYPE4  REDEFINES LNKCTL-RECORD.
004900         06  CT4-RECORD-TYPE           PIC X(01).
005000         06  CT4-TOTAL-PAGES           PIC 9(05).
005100         06  CT4-TOTAL-EDGES           PIC 9(07).
005200         06  CT4-ORPHANS               PIC 9(05).
005300         06  CT4-UNDERLINKED           PIC 9(05).
005400         06  CT4-OVERLINKED            PIC 9(05).
005500         06  CT4-SINKS                 PIC 9(05).
005600         06  FILLER                    PIC X(97).
005700
005800     05  LNKCTL-TYPE5  REDEFINES LNKCTL-RECORD.
005900         06  CT5-RECORD-TYPE           PIC X(01).
006000         06  CT5-PAGE-PATH             PIC X(60).
006100         06  CT5-INBOUND               PIC 9(05).
006200         06  CT5-OUTBOUND              PIC 9(05).
006300         06  FILLER                    PIC X(59).
006400
006500     05  LNKCTL-TYPE6  REDEFINES LNKCTL-RECORD.
006600         06  CT6-RECORD-TYPE           PIC X(01).
006700         06  CT6-CHECKED               PIC 9(07).
006800         06  CT6-WORKING               PIC 9(07).
006900         06  CT6-BROKEN                PIC 9(07).
007000         06  CT6-REAL-BROKEN           PIC 9(07).
007100         06  CT6-FALSE-POSITIVE        PIC 9(07).
007200         06  FILLER                    PIC X(94).
007300
007400     05  LNKCTL-TYPE7  REDEFINES LNKCTL-RECORD.
007500         06  CT7-RECORD-TYPE           PIC X(01).
007600         06  CT7-URL                   PIC X(120).
007700         06  CT7-STATUS-CODE           PIC 9(03).
007800         06  CT7-OCCURRENCES           PIC 9(05).
007900         06  FILLER                    PIC X(01).
008000
