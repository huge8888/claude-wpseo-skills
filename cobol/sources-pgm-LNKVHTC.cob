000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. LNKVHTC.
000400 AUTHOR. TAN MIN PHENG.
000500 INSTALLATION. DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000600 DATE-WRITTEN. 08 JUN 1993.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : HTTP RESULT CLASSIFIER.
001000*              FOURTH STEP OF THE NIGHTLY LINK QUALITY AUDIT.
001100*              TAKES THE PRE-COLLECTED OFFLINE LINK-CHECK STATUS
001200*              RESULTS FOR EXTERNAL URLS AND SEPARATES GENUINE
001300*              BROKEN LINKS FROM KNOWN FALSE POSITIVES (SITES
001400*              THAT BLOCK AUTOMATED CHECKERS).
001500*===========================================================
001600* HISTORY OF MODIFICATION:
001700*===========================================================
001800* LNK0015 TMPJAE  08/06/1993 - INITIAL VERSION
001900* LNK0017 TMPRVD  11/11/1998 - Y2K REVIEW - NO DATE-SENSITIVE
002000*                              FIELDS FOUND IN THIS PROGRAM,
002100*                              NO CODE CHANGE REQUIRED
002200* LNK0021 ACNFAM  05/02/2022 - ADD PIXABAY AND UNSPLASH TO THE
002300*                              BOT-BLOCKER DOMAIN LIST
002400* LNK0027 VENL29  16/10/2020 - WRITE THE LNKCTL CONTROL-TOTALS
002500*                              AND TOP-10 HAND-OFF FOR LNKRPT
002600* LNK0034 DESMLM  03/02/2023 - WK-C-BOT-ENTRY WAS TWO BYTES SHY
002700*                              OF STACKOVERFLOW.COM, TRUNCATING
002800*                              THE LOAD AND NARROWING THE FALSE-
002900*                              POSITIVE COMPARE - WIDEN TABLE TO
003000*                              X(18) AND REPAD ALL 8 ENTRIES
003100*-----------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700        UPSI-0 IS UPSI-SWITCH-0
003800          ON  STATUS IS U0-ON
003900          OFF STATUS IS U0-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LNKHTRF ASSIGN TO DATABASE-LNKHTRF
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600
004700     SELECT LNKHTCF ASSIGN TO DATABASE-LNKHTCF
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100     SELECT LNKCTLF ASSIGN TO DATABASE-LNKCTLF
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700***************
005800 FD  LNKHTRF
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS LNKHTRF-REC.
006100 01  LNKHTRF-REC.
006200     COPY DDS-ALL-FORMATS OF LNKHTRF.
006300 01  LNKHTRF-REC-1.
006400     COPY LNKHTR.
006500
006600 FD  LNKHTCF
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS LNKHTCF-REC.
006900 01  LNKHTCF-REC.
007000     COPY DDS-ALL-FORMATS OF LNKHTCF.
007100 01  LNKHTCF-REC-1.
007200     COPY LNKHTC.
007300
007400 FD  LNKCTLF
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS LNKCTLF-REC.
007700 01  LNKCTLF-REC.
007800     COPY DDS-ALL-FORMATS OF LNKCTLF.
007900 01  LNKCTLF-REC-1.
008000     COPY LNKCTL.
008100
008200 WORKING-STORAGE SECTION.
008300***********************
008400 01  FILLER              PIC X(24) VALUE
008500     "** PROGRAM LNKVHTC   **".
008600
008700 01  WK-C-COMMON.
008800     COPY LNKCOMN.
008900
009000* ------------- BOT-BLOCKER DOMAIN TABLE -------------------------*
009100 01  WK-N-BOT-MAX                PIC S9(02) COMP VALUE 8.
009200 01  WK-N-BOT-SUB                PIC S9(02) COMP VALUE ZERO.
009300 01  WK-C-BOT-TABLE.
009400     05  WK-C-BOT-ENTRY          PIC X(18) OCCURS 8 TIMES.
009500 01  WK-N-BOT-LEN                PIC S9(02) COMP VALUE ZERO.
009600
009700* ------------- IGNORABLE STATUS-CODE TABLE -----------------------*
009800 01  WK-N-STAT-MAX               PIC S9(02) COMP VALUE 4.
009900 01  WK-N-STAT-SUB               PIC S9(02) COMP VALUE ZERO.
010000 01  WK-C-STAT-TABLE.
010100     05  WK-N-STAT-ENTRY         PIC 9(03) OCCURS 4 TIMES.
010200
010300 01  WK-C-WORK-AREA.
010400     05  WK-C-LOWER-URL          PIC X(120) VALUE SPACES.
010500     05  WK-N-TALLY              PIC S9(04) COMP VALUE ZERO.
010600     05  WK-C-IS-FALSE-POS-SW    PIC X(01)  VALUE "N".
010700         88  WK-C-IS-FALSE-POSITIVE      VALUE "Y".
010800     05  WK-C-SKIP-SW            PIC X(01)  VALUE "N".
010900     05  FILLER                  PIC X(04) VALUE SPACES.
011000
011100 01  WK-C-UPPER-CASE             PIC X(26) VALUE
011200     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011300 01  WK-C-LOWER-CASE             PIC X(26) VALUE
011400     "abcdefghijklmnopqrstuvwxyz".
011500
011600* ------------- TOP-10 REAL-BROKEN BY OCCURRENCES -----------------*
011700 01  WK-N-TOP-COUNT              PIC S9(02) COMP VALUE ZERO.
011800 01  WK-N-TOP-SUB                PIC S9(02) COMP VALUE ZERO.
011900 01  WK-C-TOP-TABLE.
012000     05  WK-C-TOP-ENTRY OCCURS 10 TIMES.
012100         10  TP-URL              PIC X(120).
012200         10  TP-STATUS-CODE      PIC 9(03).
012300         10  TP-OCCURRENCES      PIC S9(05) COMP.
012400         10  FILLER              PIC X(02).
012500
012600 01  WK-C-SWAP-URL               PIC X(120) VALUE SPACES.
012700 01  WK-N-SWAP-STATUS            PIC 9(03)  VALUE ZERO.
012800 01  WK-N-SWAP-COUNT             PIC S9(05) COMP VALUE ZERO.
012900
013000 01  WK-C-TOTALS.
013100     05  WK-N-CHECKED            PIC S9(07) COMP VALUE ZERO.
013200     05  WK-N-WORKING            PIC S9(07) COMP VALUE ZERO.
013300     05  WK-N-BROKEN             PIC S9(07) COMP VALUE ZERO.
013400     05  WK-N-REAL-BROKEN        PIC S9(07) COMP VALUE ZERO.
013500     05  WK-N-FALSE-POSITIVE     PIC S9(07) COMP VALUE ZERO.
013600     05  FILLER                  PIC X(05) VALUE SPACES.
013700
013800 EJECT
013900*****************
014000 LINKAGE SECTION.
014100*****************
014200* ( NONE - LNKVHTC IS CALLED BY NO OTHER PROGRAM )
014300
014400 PROCEDURE DIVISION.
014500***********************
014600 MAIN-MODULE.
014700     PERFORM A000-OPEN-FILES-ROUTINE
014800        THRU A099-OPEN-FILES-ROUTINE-EX.
014900     PERFORM B100-READ-HTTP-RESULT
015000        THRU B199-READ-HTTP-RESULT-EX
015100        UNTIL WK-C-EOF.
015200     PERFORM D300-WRITE-CONTROL-TOTALS
015300        THRU D399-WRITE-CONTROL-TOTALS-EX.
015400     PERFORM Z000-END-PROGRAM-ROUTINE
015500        THRU Z099-END-PROGRAM-ROUTINE-EX.
015600     GOBACK.
015700
015800*----------------------------------------------------------------*
015900 A000-OPEN-FILES-ROUTINE.
016000*----------------------------------------------------------------*
016100     OPEN    INPUT LNKHTRF.
016200     IF      NOT WK-C-SUCCESSFUL
016300             DISPLAY "LNKVHTC - OPEN FILE ERROR - LNKHTRF"
016400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500             GO TO Y900-ABNORMAL-TERMINATION.
016600
016700     OPEN    OUTPUT LNKHTCF.
016800     IF      NOT WK-C-SUCCESSFUL
016900             DISPLAY "LNKVHTC - OPEN FILE ERROR - LNKHTCF"
017000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100             GO TO Y900-ABNORMAL-TERMINATION.
017200
017300     OPEN    OUTPUT LNKCTLF.
017400     IF      NOT WK-C-SUCCESSFUL
017500             DISPLAY "LNKVHTC - OPEN FILE ERROR - LNKCTLF"
017600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700             GO TO Y900-ABNORMAL-TERMINATION.
017800
017900     PERFORM A050-LOAD-BOT-TABLE
018000        THRU A059-LOAD-BOT-TABLE-EX.
018100     PERFORM A060-LOAD-STATUS-TABLE
018200        THRU A069-LOAD-STATUS-TABLE-EX.
018300     MOVE    "N"                 TO    WK-C-EOF-SW.
018400
018500 A099-OPEN-FILES-ROUTINE-EX.
018600     EXIT.
018700
018800 A050-LOAD-BOT-TABLE.
018900     MOVE    "linkedin.com      "  TO    WK-C-BOT-ENTRY (1).
019000     MOVE    "stackoverflow.com "  TO    WK-C-BOT-ENTRY (2).
019100     MOVE    "twitter.com       "  TO    WK-C-BOT-ENTRY (3).
019200     MOVE    "x.com             "  TO    WK-C-BOT-ENTRY (4).
019300     MOVE    "facebook.com      "  TO    WK-C-BOT-ENTRY (5).
019400     MOVE    "instagram.com     "  TO    WK-C-BOT-ENTRY (6).
019500     MOVE    "pixabay.com       "  TO    WK-C-BOT-ENTRY (7).
019600     MOVE    "unsplash.com      "  TO    WK-C-BOT-ENTRY (8).
019700 A059-LOAD-BOT-TABLE-EX.
019800     EXIT.
019900
020000 A060-LOAD-STATUS-TABLE.
020100     MOVE    403                 TO    WK-N-STAT-ENTRY (1).
020200     MOVE    503                 TO    WK-N-STAT-ENTRY (2).
020300     MOVE    520                 TO    WK-N-STAT-ENTRY (3).
020400     MOVE    999                 TO    WK-N-STAT-ENTRY (4).
020500 A069-LOAD-STATUS-TABLE-EX.
020600     EXIT.
020700
020800*----------------------------------------------------------------*
020900 B100-READ-HTTP-RESULT.
021000*----------------------------------------------------------------*
021100     READ    LNKHTRF
021200        AT END
021300             MOVE "Y"            TO    WK-C-EOF-SW
021400             GO TO B199-READ-HTTP-RESULT-EX.
021500
021600     ADD     1                   TO    WK-N-CHECKED.
021700     MOVE    HR-URL              TO    WK-C-LOWER-URL.
021800     INSPECT WK-C-LOWER-URL      CONVERTING WK-C-UPPER-CASE
021900                                          TO WK-C-LOWER-CASE.
022000
022100     PERFORM C100-TEST-WORKING
022200        THRU C199-TEST-WORKING-EX.
022300     IF      WK-C-SKIP-SW = "Y"
022400             GO TO B199-READ-HTTP-RESULT-EX.
022500
022600     ADD     1                   TO    WK-N-BROKEN.
022700     PERFORM C300-CLASSIFY-DISPOSITION
022800        THRU C399-CLASSIFY-DISPOSITION-EX.
022900     PERFORM D100-WRITE-HTTP-CLASSIFIED
023000        THRU D199-WRITE-HTTP-CLASSIFIED-EX.
023100
023200 B199-READ-HTTP-RESULT-EX.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600*    WORKING = STATUS 200-399. EVERYTHING ELSE (>=400 OR 000)    *
023700*    IS BROKEN AND FALLS THROUGH TO CLASSIFICATION.              *
023800*----------------------------------------------------------------*
023900 C100-TEST-WORKING.
024000*----------------------------------------------------------------*
024100     MOVE    "N"                 TO    WK-C-SKIP-SW.
024200     IF      HR-STATUS-CODE >= 200 AND HR-STATUS-CODE <= 399
024300             ADD 1 TO WK-N-WORKING
024400             MOVE "Y"            TO    WK-C-SKIP-SW.
024500
024600 C199-TEST-WORKING-EX.
024700     EXIT.
024800
024900*----------------------------------------------------------------*
025000*    A BROKEN RESULT IS A FALSE POSITIVE WHEN ITS URL CONTAINS   *
025100*    A BOT-BLOCKER DOMAIN, ITS STATUS IS AN IGNORABLE CODE, OR   *
025200*    IT IS A MAILTO:/TEL: ADDRESS - OTHERWISE REAL-BROKEN.       *
025300*----------------------------------------------------------------*
025400 C300-CLASSIFY-DISPOSITION.
025500*----------------------------------------------------------------*
025600     MOVE    "N"                 TO    WK-C-IS-FALSE-POS-SW.
025700
025800     IF      WK-C-LOWER-URL (1:7) = "mailto:" OR
025900             WK-C-LOWER-URL (1:4) = "tel:"
026000             MOVE "Y"            TO    WK-C-IS-FALSE-POS-SW
026100             GO TO C399-CLASSIFY-DISPOSITION-EX.
026200
026300     MOVE    1                   TO    WK-N-STAT-SUB.
026400     PERFORM C310-TEST-ONE-STATUS
026500        THRU C319-TEST-ONE-STATUS-EX
026600        UNTIL WK-C-IS-FALSE-POSITIVE OR
026700              WK-N-STAT-SUB > WK-N-STAT-MAX.
026800     IF      WK-C-IS-FALSE-POSITIVE
026900             GO TO C399-CLASSIFY-DISPOSITION-EX.
027000
027100     MOVE    1                   TO    WK-N-BOT-SUB.
027200     PERFORM C320-TEST-ONE-DOMAIN
027300        THRU C329-TEST-ONE-DOMAIN-EX
027400        UNTIL WK-C-IS-FALSE-POSITIVE OR
027500              WK-N-BOT-SUB > WK-N-BOT-MAX.
027600
027700 C399-CLASSIFY-DISPOSITION-EX.
027800     EXIT.
027900
028000 C310-TEST-ONE-STATUS.
028100     IF      HR-STATUS-CODE = WK-N-STAT-ENTRY (WK-N-STAT-SUB)
028200             MOVE "Y"            TO    WK-C-IS-FALSE-POS-SW
028300     ELSE
028400             ADD 1               TO    WK-N-STAT-SUB.
028500 C319-TEST-ONE-STATUS-EX.
028600     EXIT.
028700
028800 C320-TEST-ONE-DOMAIN.
028900     MOVE    ZERO                TO    WK-N-BOT-LEN.
029000     INSPECT WK-C-BOT-ENTRY (WK-N-BOT-SUB) TALLYING WK-N-BOT-LEN
029100             FOR CHARACTERS BEFORE INITIAL SPACE.
029200     MOVE    ZERO                TO    WK-N-TALLY.
029300     INSPECT WK-C-LOWER-URL TALLYING WK-N-TALLY FOR ALL
029400             WK-C-BOT-ENTRY (WK-N-BOT-SUB) (1:WK-N-BOT-LEN).
029500     IF      WK-N-TALLY > ZERO
029600             MOVE "Y"            TO    WK-C-IS-FALSE-POS-SW
029700     ELSE
029800             ADD 1               TO    WK-N-BOT-SUB.
029900 C329-TEST-ONE-DOMAIN-EX.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 D100-WRITE-HTTP-CLASSIFIED.
030400*----------------------------------------------------------------*
030500     MOVE    SPACES              TO    LNKHTCF-REC.
030600     MOVE    HR-URL              TO    HC-URL.
030700     MOVE    HR-STATUS-CODE      TO    HC-STATUS-CODE.
030800     MOVE    HR-OCCURRENCES      TO    HC-OCCURRENCES.
030900     IF      WK-C-IS-FALSE-POSITIVE
031000             MOVE "FALSE-POSITIVE"   TO HC-DISPOSITION
031100             ADD  1 TO WK-N-FALSE-POSITIVE
031200     ELSE
031300             MOVE "REAL-BROKEN"      TO HC-DISPOSITION
031400             ADD  1 TO WK-N-REAL-BROKEN
031500             PERFORM D200-BUILD-TOP-TEN-REAL-BROKEN
031600                THRU D299-BUILD-TOP-TEN-REAL-BROKEN-EX.
031700     WRITE   LNKHTCF-REC-1       FROM LNKHTCF-REC.
031800
031900 D199-WRITE-HTTP-CLASSIFIED-EX.
032000     EXIT.
032100
032200*----------------------------------------------------------------*
032300*    KEEP THE 10 REAL-BROKEN URLS WITH THE HIGHEST OCCURRENCE    *
032400*    COUNT, DESCENDING, FOR THE REPORT'S TOP LIST.               *
032500*----------------------------------------------------------------*
032600 D200-BUILD-TOP-TEN-REAL-BROKEN.
032700*----------------------------------------------------------------*
032800     IF      WK-N-TOP-COUNT < 10
032900             ADD 1 TO WK-N-TOP-COUNT
033000             MOVE HR-URL            TO TP-URL (WK-N-TOP-COUNT)
033100             MOVE HR-STATUS-CODE    TO
033200                  TP-STATUS-CODE (WK-N-TOP-COUNT)
033300             MOVE HR-OCCURRENCES    TO
033400                  TP-OCCURRENCES (WK-N-TOP-COUNT)
033500             PERFORM D210-RESORT-TOP-TABLE
033600                THRU D219-RESORT-TOP-TABLE-EX
033700     ELSE
033800        IF   HR-OCCURRENCES > TP-OCCURRENCES (10)
033900             MOVE HR-URL            TO TP-URL (10)
034000             MOVE HR-STATUS-CODE    TO TP-STATUS-CODE (10)
034100             MOVE HR-OCCURRENCES    TO TP-OCCURRENCES (10)
034200             PERFORM D210-RESORT-TOP-TABLE
034300                THRU D219-RESORT-TOP-TABLE-EX.
034400
034500 D299-BUILD-TOP-TEN-REAL-BROKEN-EX.
034600     EXIT.
034700
034800 D210-RESORT-TOP-TABLE.
034900     PERFORM D220-BUBBLE-ONE-PASS
035000        THRU D229-BUBBLE-ONE-PASS-EX
035100        WK-N-TOP-COUNT TIMES.
035200 D219-RESORT-TOP-TABLE-EX.
035300     EXIT.
035400
035500 D220-BUBBLE-ONE-PASS.
035600     MOVE    1                   TO    WK-N-TOP-SUB.
035700     PERFORM D230-BUBBLE-ONE-PAIR
035800        THRU D239-BUBBLE-ONE-PAIR-EX
035900        UNTIL WK-N-TOP-SUB >= WK-N-TOP-COUNT.
036000 D229-BUBBLE-ONE-PASS-EX.
036100     EXIT.
036200
036300 D230-BUBBLE-ONE-PAIR.
036400     IF      TP-OCCURRENCES (WK-N-TOP-SUB) <
036500             TP-OCCURRENCES (WK-N-TOP-SUB + 1)
036600             MOVE TP-URL (WK-N-TOP-SUB)      TO WK-C-SWAP-URL
036700             MOVE TP-URL (WK-N-TOP-SUB + 1)
036800                  TO TP-URL (WK-N-TOP-SUB)
036900             MOVE WK-C-SWAP-URL  TO TP-URL (WK-N-TOP-SUB + 1)
037000
037100             MOVE TP-STATUS-CODE (WK-N-TOP-SUB) TO WK-N-SWAP-STATUS
037200             MOVE TP-STATUS-CODE (WK-N-TOP-SUB + 1)
037300                  TO TP-STATUS-CODE (WK-N-TOP-SUB)
037400             MOVE WK-N-SWAP-STATUS
037500                  TO TP-STATUS-CODE (WK-N-TOP-SUB + 1)
037600
037700             MOVE TP-OCCURRENCES (WK-N-TOP-SUB) TO WK-N-SWAP-COUNT
037800             MOVE TP-OCCURRENCES (WK-N-TOP-SUB + 1)
037900                  TO TP-OCCURRENCES (WK-N-TOP-SUB)
038000             MOVE WK-N-SWAP-COUNT
038100                  TO TP-OCCURRENCES (WK-N-TOP-SUB + 1).
038200
038300     ADD     1                   TO    WK-N-TOP-SUB.
038400 D239-BUBBLE-ONE-PAIR-EX.
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800 D300-WRITE-CONTROL-TOTALS.
038900*----------------------------------------------------------------*
039000     MOVE    SPACES              TO    LNKCTLF-REC.
039100     MOVE    "6"                 TO    CT6-RECORD-TYPE.
039200     MOVE    WK-N-CHECKED        TO    CT6-CHECKED.
039300     MOVE    WK-N-WORKING        TO    CT6-WORKING.
039400     MOVE    WK-N-BROKEN         TO    CT6-BROKEN.
039500     MOVE    WK-N-REAL-BROKEN    TO    CT6-REAL-BROKEN.
039600     MOVE    WK-N-FALSE-POSITIVE TO    CT6-FALSE-POSITIVE.
039700     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
039800
039900     MOVE    1                   TO    WK-N-TOP-SUB.
040000     PERFORM D310-WRITE-ONE-TOP-ROW
040100        THRU D319-WRITE-ONE-TOP-ROW-EX
040200        UNTIL WK-N-TOP-SUB > WK-N-TOP-COUNT.
040300
040400 D399-WRITE-CONTROL-TOTALS-EX.
040500     EXIT.
040600
040700 D310-WRITE-ONE-TOP-ROW.
040800     MOVE    SPACES              TO    LNKCTLF-REC.
040900     MOVE    "7"                 TO    CT7-RECORD-TYPE.
041000     MOVE    TP-URL (WK-N-TOP-SUB)          TO CT7-URL.
041100     MOVE    TP-STATUS-CODE (WK-N-TOP-SUB)   TO CT7-STATUS-CODE.
041200     MOVE    TP-OCCURRENCES (WK-N-TOP-SUB)   TO CT7-OCCURRENCES.
041300     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
041400     ADD     1                   TO    WK-N-TOP-SUB.
041500 D319-WRITE-ONE-TOP-ROW-EX.
041600     EXIT.
041700
041800 Y900-ABNORMAL-TERMINATION.
041900     PERFORM Z000-END-PROGRAM-ROUTINE
042000        THRU Z099-END-PROGRAM-ROUTINE-EX.
042100     GOBACK.
042200
042300*----------------------------------------------------------------*
042400 Z000-END-PROGRAM-ROUTINE.
042500*----------------------------------------------------------------*
042600     CLOSE   LNKHTRF LNKHTCF LNKCTLF.
042700
042800 Z099-END-PROGRAM-ROUTINE-EX.
042900     EXIT.
043000
043100******************************************************************
043200*************** END OF PROGRAM SOURCE -  LNKVHTC ***************
043300******************************************************************
043400
043500
