000100*****************************************************************
000200* LNKCOMN - COMMON WORK AREA FOR THE LINK AUDIT BATCH SUITE     *
000300*           FILE STATUS CONDITION NAMES AND SHARED COUNTERS     *
000400*           USED BY EVERY LNKVxxx / LNKXxxx / LNKRPT MODULE     *
000500*****************************************************************
000600* HISTORY OF MODIFICATION:                                     *
000700*---------------------------------------------------------------*
000800* LNK0001 08/03/2019 RGKWEE  - INITIAL VERSION - LIFTED OFF THE *
000900*                     STANDARD WORK-AREA SHAPE USED BY OUR      *
001000*                     OTHER OVERNIGHT BATCH SUITES              *
001100* LNK0014 22/11/2021 TMPJYL  - ADD WK-C-DUPLICATE-KEY FOR THE   *
001200*                     GRAPH EDGE TABLE SEARCH                  *
001300*---------------------------------------------------------------*
001400 05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
001500     88  WK-C-SUCCESSFUL                  VALUE "00" "02" "04".
001600     88  WK-C-END-OF-FILE                 VALUE "10".
001700     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
001800     88  WK-C-DUPLICATE-KEY               VALUE "22".
001900
002000 05  WK-C-EOF-SW                PIC X(01) VALUE "N".
002100     88  WK-C-EOF                         VALUE "Y".
002200
002300 05  WK-C-FOUND-SW              PIC X(01) VALUE "N".
002400     88  WK-C-FOUND                       VALUE "Y".
002500
002600 05  WK-N-SUBSCRIPT             PIC S9(08) COMP VALUE ZEROES.
002700 05  WK-N-LOW-BOUND             PIC S9(08) COMP VALUE ZEROES.
002800 05  WK-N-HIGH-BOUND            PIC S9(08) COMP VALUE ZEROES.
002900 05  WK-N-MID-POINT             PIC S9(08) COMP VALUE ZEROES.
003000 05  WK-N-TABLE-MAX             PIC S9(08) COMP VALUE ZEROES.
003100
003200 05  WK-C-TODAY-DATE            PIC X(08) VALUE SPACES.
003300
003400 05  FILLER                     PIC X(08) VALUE SPACES.
003500
003600
