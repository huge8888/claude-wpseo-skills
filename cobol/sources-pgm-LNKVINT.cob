000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. LNKVINT.
000400 AUTHOR. MATILDA WEE TL.
000500 INSTALLATION. DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000600 DATE-WRITTEN. 03 APR 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : INTERNAL LINKS CHECKER.
001000*              SECOND STEP OF THE NIGHTLY LINK QUALITY AUDIT.
001100*              VALIDATES EVERY INTERNAL HYPERLINK OCCURRENCE
001200*              AGAINST THE PAGE CATALOGUE (VIA LNKXPTH) AND
001300*              REGISTERS BROKEN LINKS BY SOURCE PAGE.
001400*===========================================================
001500* HISTORY OF MODIFICATION:
001600*===========================================================
001700* LNK0013 MWEETL  03/04/1991 - INITIAL VERSION
001800* LNK0017 TMPRVD  11/11/1998 - Y2K REVIEW - NO DATE-SENSITIVE
001900*                              FIELDS FOUND IN THIS PROGRAM,
002000*                              NO CODE CHANGE REQUIRED
002100* LNK0023 ACNFAM  05/02/2022 - ADD ASSET-EXTENSION EXCLUSION
002200*                              LIST PER REVISED AUDIT SCOPE
002300* LNK0026 VENL29  16/10/2020 - WRITE THE LNKCTL CONTROL-TOTALS
002400*                              HAND-OFF RECORD FOR LNKRPT
002500* LNK0031 DESMLM  03/02/2023 - REWORD THE EXTENSION-TABLE BANNER
002600*                              AT A050, NO CODE CHANGE
002700*-----------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003300        UPSI-0 IS UPSI-SWITCH-0
003400          ON  STATUS IS U0-ON
003500          OFF STATUS IS U0-OFF.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT LNKXTRF ASSIGN TO DATABASE-LNKXTRF
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS  IS WK-C-FILE-STATUS.
004200
004300     SELECT LNKBRKF ASSIGN TO DATABASE-LNKBRKF
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS  IS WK-C-FILE-STATUS.
004600
004700     SELECT LNKCTLF ASSIGN TO DATABASE-LNKCTLF
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300***************
005400 FD  LNKXTRF
005500     LABEL RECORDS ARE OMITTED
005600     DATA RECORD IS LNKXTRF-REC.
005700 01  LNKXTRF-REC.
005800     COPY DDS-ALL-FORMATS OF LNKXTRF.
005900 01  LNKXTRF-REC-1.
006000     COPY LNKXTR.
006100
006200 FD  LNKBRKF
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS LNKBRKF-REC.
006500 01  LNKBRKF-REC.
006600     COPY DDS-ALL-FORMATS OF LNKBRKF.
006700 01  LNKBRKF-REC-1.
006800     COPY LNKBRK.
006900
007000 FD  LNKCTLF
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LNKCTLF-REC.
007300 01  LNKCTLF-REC.
007400     COPY DDS-ALL-FORMATS OF LNKCTLF.
007500 01  LNKCTLF-REC-1.
007600     COPY LNKCTL.
007700
007800 WORKING-STORAGE SECTION.
007900***********************
008000 01  FILLER              PIC X(24) VALUE
008100     "** PROGRAM LNKVINT   **".
008200
008300 01  WK-C-COMMON.
008400     COPY LNKCOMN.
008500
008600* ------------ EXCLUDED ASSET-EXTENSION TABLE -------------------*
008700 01  WK-N-EXT-MAX                PIC S9(02) COMP VALUE 13.
008800 01  WK-N-EXT-SUB                PIC S9(02) COMP VALUE ZERO.
008900 01  WK-C-EXT-TABLE.
009000     05  WK-C-EXT-ENTRY          PIC X(06) OCCURS 13 TIMES.
009100
009200     COPY LKPTH.
009300
009400 01  WK-C-WORK-AREA.
009500     05  WK-C-LOWER-TARGET       PIC X(120) VALUE SPACES.
009600     05  WK-C-STRIPPED-LINK      PIC X(60)  VALUE SPACES.
009700     05  WK-N-LINK-LEN           PIC S9(04) COMP VALUE ZERO.
009800     05  WK-N-FRAGMENT-POS       PIC S9(04) COMP VALUE ZERO.
009900     05  WK-N-EXT-LEN            PIC S9(02) COMP VALUE ZERO.
010000     05  WK-C-SKIP-SW            PIC X(01)  VALUE "N".
010100         88  WK-C-SKIP-THIS-LINK         VALUE "Y".
010200     05  FILLER                  PIC X(04) VALUE SPACES.
010300
010400 01  WK-C-UPPER-CASE             PIC X(26) VALUE
010500     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010600 01  WK-C-LOWER-CASE             PIC X(26) VALUE
010700     "abcdefghijklmnopqrstuvwxyz".
010800
010900 01  WK-C-TOTALS.
011000     05  WK-N-CHECKED            PIC S9(07) COMP VALUE ZERO.
011100     05  WK-N-VALID              PIC S9(07) COMP VALUE ZERO.
011200     05  WK-N-BROKEN             PIC S9(07) COMP VALUE ZERO.
011300     05  FILLER                  PIC X(09) VALUE SPACES.
011400
011500 EJECT
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900* ( NONE - LNKVINT IS CALLED BY NO OTHER PROGRAM )
012000
012100 PROCEDURE DIVISION.
012200***********************
012300 MAIN-MODULE.
012400     PERFORM A000-OPEN-FILES-ROUTINE
012500        THRU A099-OPEN-FILES-ROUTINE-EX.
012600     PERFORM B100-READ-LINK-EXTRACT
012700        THRU B199-READ-LINK-EXTRACT-EX
012800        UNTIL WK-C-EOF.
012900     PERFORM D200-WRITE-CONTROL-TOTALS
013000        THRU D299-WRITE-CONTROL-TOTALS-EX.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z099-END-PROGRAM-ROUTINE-EX.
013300     GOBACK.
013400
013500*----------------------------------------------------------------*
013600 A000-OPEN-FILES-ROUTINE.
013700*----------------------------------------------------------------*
013800     OPEN    INPUT LNKXTRF.
013900     IF      NOT WK-C-SUCCESSFUL
014000             DISPLAY "LNKVINT - OPEN FILE ERROR - LNKXTRF"
014100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200             GO TO Y900-ABNORMAL-TERMINATION.
014300
014400     OPEN    OUTPUT LNKBRKF.
014500     IF      NOT WK-C-SUCCESSFUL
014600             DISPLAY "LNKVINT - OPEN FILE ERROR - LNKBRKF"
014700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800             GO TO Y900-ABNORMAL-TERMINATION.
014900
015000     OPEN    OUTPUT LNKCTLF.
015100     IF      NOT WK-C-SUCCESSFUL
015200             DISPLAY "LNKVINT - OPEN FILE ERROR - LNKCTLF"
015300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015400             GO TO Y900-ABNORMAL-TERMINATION.
015500
015600     MOVE    "N"                 TO    WK-C-EOF-SW.
015700     PERFORM A050-LOAD-EXTENSION-TABLE
015800        THRU A059-LOAD-EXTENSION-TABLE-EX.
015900
016000 A099-OPEN-FILES-ROUTINE-EX.
016100     EXIT.
016200
016300*----------------------------------------------------------------*
016400*    EXCLUDED ASSET EXTENSIONS PER SITE-AUDIT STANDARDS - THESE  *
016500*    FILE TYPES ARE NEVER TESTED FOR INTERNAL-LINK EXISTENCE.    *
016600*----------------------------------------------------------------*
016700 A050-LOAD-EXTENSION-TABLE.
016800*----------------------------------------------------------------*
016900     MOVE    ".css  "            TO    WK-C-EXT-ENTRY (1).
017000     MOVE    ".js   "            TO    WK-C-EXT-ENTRY (2).
017100     MOVE    ".png  "            TO    WK-C-EXT-ENTRY (3).
017200     MOVE    ".jpg  "            TO    WK-C-EXT-ENTRY (4).
017300     MOVE    ".jpeg "            TO    WK-C-EXT-ENTRY (5).
017400     MOVE    ".gif  "            TO    WK-C-EXT-ENTRY (6).
017500     MOVE    ".svg  "            TO    WK-C-EXT-ENTRY (7).
017600     MOVE    ".ico  "            TO    WK-C-EXT-ENTRY (8).
017700     MOVE    ".pdf  "            TO    WK-C-EXT-ENTRY (9).
017800     MOVE    ".xml  "            TO    WK-C-EXT-ENTRY (10).
017900     MOVE    ".txt  "            TO    WK-C-EXT-ENTRY (11).
018000     MOVE    ".woff "            TO    WK-C-EXT-ENTRY (12).
018100     MOVE    ".woff2"            TO    WK-C-EXT-ENTRY (13).
018200
018300 A059-LOAD-EXTENSION-TABLE-EX.
018400     EXIT.
018500
018600*----------------------------------------------------------------*
018700 B100-READ-LINK-EXTRACT.
018800*----------------------------------------------------------------*
018900     READ    LNKXTRF
019000        AT END
019100             MOVE "Y"            TO    WK-C-EOF-SW
019200             GO TO B199-READ-LINK-EXTRACT-EX.
019300
019400     MOVE    "N"                 TO    WK-C-SKIP-SW.
019500     MOVE    LE-TARGET-URL (1:120) TO  WK-C-LOWER-TARGET.
019600     INSPECT WK-C-LOWER-TARGET   CONVERTING WK-C-UPPER-CASE
019700                                          TO WK-C-LOWER-CASE.
019800
019900     IF      WK-C-LOWER-TARGET (1:1) NOT = "/"
020000             GO TO B199-READ-LINK-EXTRACT-EX.
020100
020200     PERFORM C100-STRIP-FRAGMENT
020300        THRU C199-STRIP-FRAGMENT-EX.
020400     IF      WK-C-SKIP-THIS-LINK
020500             GO TO B199-READ-LINK-EXTRACT-EX.
020600
020700     PERFORM C200-TEST-EXCLUDED-EXTENSION
020800        THRU C299-TEST-EXCLUDED-EXTENSION-EX.
020900     IF      WK-C-SKIP-THIS-LINK
021000             GO TO B199-READ-LINK-EXTRACT-EX.
021100
021200     ADD     1                   TO    WK-N-CHECKED.
021300     PERFORM C300-TEST-EXISTENCE
021400        THRU C399-TEST-EXISTENCE-EX.
021500
021600     IF      WK-C-PTH-FOUND = "Y"
021700             ADD 1 TO WK-N-VALID
021800     ELSE
021900             ADD 1 TO WK-N-BROKEN
022000             PERFORM D100-WRITE-BROKEN-LINK
022100                THRU D199-WRITE-BROKEN-LINK-EX.
022200
022300 B199-READ-LINK-EXTRACT-EX.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700*    REMOVE A TRAILING '#FRAGMENT'.  IF NOTHING REMAINS, OR      *
022800*    THE RESULT IS EXACTLY '/', THE LINK IS SKIPPED.             *
022900*----------------------------------------------------------------*
023000 C100-STRIP-FRAGMENT.
023100*----------------------------------------------------------------*
023200     MOVE    SPACES              TO    WK-C-STRIPPED-LINK.
023300     MOVE    ZERO                TO    WK-N-FRAGMENT-POS.
023400     MOVE    WK-C-LOWER-TARGET (1:60) TO WK-C-STRIPPED-LINK.
023500
023600     INSPECT WK-C-STRIPPED-LINK
023700             TALLYING WK-N-FRAGMENT-POS
023800             FOR CHARACTERS BEFORE INITIAL "#".
023900     ADD     1                   TO    WK-N-FRAGMENT-POS.
024000
024100     IF      WK-N-FRAGMENT-POS < 60 AND
024200             WK-C-STRIPPED-LINK (WK-N-FRAGMENT-POS:1) = "#"
024300             IF WK-N-FRAGMENT-POS = 1
024400                MOVE SPACES      TO    WK-C-STRIPPED-LINK
024500             ELSE
024600                MOVE WK-C-STRIPPED-LINK (1:WK-N-FRAGMENT-POS - 1)
024700                     TO WK-C-LOWER-TARGET (1:60)
024800                MOVE SPACES      TO    WK-C-STRIPPED-LINK
024900                MOVE WK-C-LOWER-TARGET (1:WK-N-FRAGMENT-POS - 1)
025000                     TO WK-C-STRIPPED-LINK.
025100
025200     MOVE    ZERO                TO    WK-N-LINK-LEN.
025300     INSPECT WK-C-STRIPPED-LINK TALLYING WK-N-LINK-LEN
025400             FOR CHARACTERS BEFORE INITIAL SPACE.
025500
025600     IF      WK-N-LINK-LEN = 0
025700             MOVE "Y"            TO    WK-C-SKIP-SW
025800             GO TO C199-STRIP-FRAGMENT-EX.
025900
026000     IF      WK-N-LINK-LEN = 1 AND WK-C-STRIPPED-LINK (1:1) = "/"
026100             MOVE "Y"            TO    WK-C-SKIP-SW.
026200
026300 C199-STRIP-FRAGMENT-EX.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 C200-TEST-EXCLUDED-EXTENSION.
026800*----------------------------------------------------------------*
026900     MOVE    1                   TO    WK-N-EXT-SUB.
027000     PERFORM C210-TEST-ONE-EXTENSION
027100        THRU C219-TEST-ONE-EXTENSION-EX
027200        UNTIL WK-C-SKIP-THIS-LINK OR WK-N-EXT-SUB > WK-N-EXT-MAX.
027300
027400 C299-TEST-EXCLUDED-EXTENSION-EX.
027500     EXIT.
027600
027700 C210-TEST-ONE-EXTENSION.
027800     MOVE    ZERO                TO    WK-N-EXT-LEN.
027900     INSPECT WK-C-EXT-ENTRY (WK-N-EXT-SUB)
028000             TALLYING WK-N-EXT-LEN
028100             FOR CHARACTERS BEFORE INITIAL SPACE.
028200
028300     IF      WK-N-LINK-LEN > WK-N-EXT-LEN AND
028400             WK-C-STRIPPED-LINK
028500                (WK-N-LINK-LEN - WK-N-EXT-LEN + 1:WK-N-EXT-LEN) =
028600             WK-C-EXT-ENTRY (WK-N-EXT-SUB) (1:WK-N-EXT-LEN)
028700             MOVE "Y"            TO    WK-C-SKIP-SW
028800     ELSE
028900             ADD 1               TO    WK-N-EXT-SUB.
029000 C219-TEST-ONE-EXTENSION-EX.
029100     EXIT.
029200
029300*----------------------------------------------------------------*
029400 C300-TEST-EXISTENCE.
029500*----------------------------------------------------------------*
029600     MOVE    SPACES              TO    WK-C-PTH-RECORD.
029700     MOVE    WK-C-STRIPPED-LINK  TO    WK-C-PTH-LINK.
029800     MOVE    "N"                 TO    WK-C-PTH-RELOAD.
029900     CALL    "LNKXPTH"           USING WK-C-PTH-RECORD.
030000
030100 C399-TEST-EXISTENCE-EX.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500 D100-WRITE-BROKEN-LINK.
030600*----------------------------------------------------------------*
030700     MOVE    SPACES              TO    LNKBRKF-REC.
030800     MOVE    LE-SOURCE-PAGE      TO    BL-SOURCE-PAGE.
030900     MOVE    WK-C-STRIPPED-LINK  TO    BL-BROKEN-LINK.
031000     WRITE   LNKBRKF-REC-1       FROM LNKBRKF-REC.
031100
031200 D199-WRITE-BROKEN-LINK-EX.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 D200-WRITE-CONTROL-TOTALS.
031700*----------------------------------------------------------------*
031800     MOVE    SPACES              TO    LNKCTLF-REC.
031900     MOVE    "3"                 TO    CT3-RECORD-TYPE.
032000     MOVE    WK-N-CHECKED        TO    CT3-CHECKED.
032100     MOVE    WK-N-VALID          TO    CT3-VALID.
032200     MOVE    WK-N-BROKEN         TO    CT3-BROKEN.
032300     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
032400
032500 D299-WRITE-CONTROL-TOTALS-EX.
032600     EXIT.
032700
032800 Y900-ABNORMAL-TERMINATION.
032900     PERFORM Z000-END-PROGRAM-ROUTINE
033000        THRU Z099-END-PROGRAM-ROUTINE-EX.
033100     GOBACK.
033200
033300*----------------------------------------------------------------*
033400 Z000-END-PROGRAM-ROUTINE.
033500*----------------------------------------------------------------*
033600     CLOSE   LNKXTRF LNKBRKF LNKCTLF.
033700
033800 Z099-END-PROGRAM-ROUTINE-EX.
033900     EXIT.
034000
034100******************************************************************
034200*************** END OF PROGRAM SOURCE -  LNKVINT ***************
034300******************************************************************
034400
034500
