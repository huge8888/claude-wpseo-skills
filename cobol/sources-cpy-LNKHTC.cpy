000100* LNKHTC.cpybk
000200     05  LNKHTC-RECORD         PIC X(142).
000300*  I-O FORMAT:LNKHTCR  FROM FILE LNKHTC   OF LIBRARY LNKLIB
000400*  ONE RECORD PER BROKEN EXTERNAL URL, CLASSIFIED
000500*
000600     05  LNKHTCR  REDEFINES LNKHTC-RECORD.
000700         06  HC-URL                PIC X(120).
000800*                                THE URL
000900         06  HC-STATUS-CODE        PIC 9(03).
001000*                                AS INPUT ON LNKHTR
001100         06  HC-DISPOSITION        PIC X(14).
001200*                                REAL-BROKEN OR FALSE-POSITIVE
001300         06  HC-OCCURRENCES        PIC 9(05).
001400*                                AS INPUT ON LNKHTR
001500
