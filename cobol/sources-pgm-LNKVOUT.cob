000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. LNKVOUT.
000400 AUTHOR. R KWEE.
000500 INSTALLATION. DIGITAL CONTENT OPERATIONS - SITE QUALITY TEAM.
000600 DATE-WRITTEN. 11 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : OUTBOUND LINKS ANALYZER.
001000*              FIRST STEP OF THE NIGHTLY LINK QUALITY AUDIT.
001100*              CLASSIFIES EVERY EXTERNAL HYPERLINK OCCURRENCE
001200*              ON THE SITE BY DESTINATION CATEGORY AND BUILDS
001300*              THE OUTBOUND-LINK REGISTER FOR THE AUDIT REPORT.
001400*===========================================================
001500* HISTORY OF MODIFICATION:
001600*===========================================================
001700* LNK0007 RGKWEE  11/03/1991 - INITIAL VERSION
001800* LNK0010 TMPJAE  23/08/1993 - RAISE WK-N-URL-MAX AND
001900*                              WK-N-DOMAIN-MAX CEILINGS FOR THE
002000*                              SITE EXPANSION
002100* LNK0018 TMPRVD  11/11/1998 - Y2K REVIEW - NO DATE-SENSITIVE
002200*                              FIELDS FOUND IN THIS PROGRAM,
002300*                              NO CODE CHANGE REQUIRED
002400* LNK0020 ACNFAM  24/06/2001 - ADD WIKIPEDIA CATEGORY VIA
002500*                              LNKXCAT, NO CHANGE HERE
002600* LNK0025 VENL29  16/10/2020 - WRITE THE LNKCTL CONTROL-TOTALS
002700*                              HAND-OFF RECORDS FOR LNKRPT
002800* LNK0029 DESMLM  03/02/2023 - ADD MISSING COPY LKCAT - WORKING-
002900*                              STORAGE REVIEW CAUGHT WK-C-CAT-
003000*                              RECORD BEING USED BUT NEVER
003100*                              COPIED IN, COMPILE WOULD HAVE
003200*                              FAILED THE NEXT TIME THIS WAS
003300*                              TOUCHED
003400*-----------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        UPSI-0 IS UPSI-SWITCH-0
004100          ON  STATUS IS U0-ON
004200          OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LNKXTRF ASSIGN TO DATABASE-LNKXTRF
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900
005000     SELECT LNKCFGF ASSIGN TO DATABASE-LNKCFGF
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WK-C-FILE-STATUS.
005300
005400     SELECT LNKOUTF ASSIGN TO DATABASE-LNKOUTF
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-C-FILE-STATUS.
005700
005800     SELECT LNKCTLF ASSIGN TO DATABASE-LNKCTLF
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400***************
006500 FD  LNKXTRF
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS LNKXTRF-REC.
006800 01  LNKXTRF-REC.
006900     COPY DDS-ALL-FORMATS OF LNKXTRF.
007000 01  LNKXTRF-REC-1.
007100     COPY LNKXTR.
007200
007300 FD  LNKCFGF
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS LNKCFGF-REC.
007600 01  LNKCFGF-REC.
007700     COPY DDS-ALL-FORMATS OF LNKCFGF.
007800 01  LNKCFGF-REC-1.
007900     COPY LNKCFG.
008000
008100 FD  LNKOUTF
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS LNKOUTF-REC.
008400 01  LNKOUTF-REC.
008500     COPY DDS-ALL-FORMATS OF LNKOUTF.
008600 01  LNKOUTF-REC-1.
008700     COPY LNKOUT.
008800
008900 FD  LNKCTLF
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS LNKCTLF-REC.
009200 01  LNKCTLF-REC.
009300     COPY DDS-ALL-FORMATS OF LNKCTLF.
009400 01  LNKCTLF-REC-1.
009500     COPY LNKCTL.
009600
009700 WORKING-STORAGE SECTION.
009800***********************
009900 01  FILLER              PIC X(24) VALUE
010000     "** PROGRAM LNKVOUT   **".
010100
010200 01  WK-C-COMMON.
010300     COPY LNKCOMN.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-C-LOWER-TARGET       PIC X(120) VALUE SPACES.
010700     05  WK-C-SITE-DOMAIN-TRIM   PIC X(40)  VALUE SPACES.
010800     05  WK-N-SITE-DOMAIN-LEN    PIC S9(04) COMP VALUE ZERO.
010900     05  WK-C-WWW-PLUS-DOMAIN    PIC X(44)  VALUE SPACES.
011000     05  WK-N-TALLY              PIC S9(04) COMP VALUE ZERO.
011100     05  WK-C-IS-OUTBOUND-SW     PIC X(01)  VALUE "N".
011200         88  WK-C-IS-OUTBOUND              VALUE "Y".
011300     05  WK-C-URL-DOMAIN         PIC X(120) VALUE SPACES.
011400     05  FILLER                  PIC X(04) VALUE SPACES.
011500
011600* ------------ LINKAGE RECORD FOR THE LNKXCAT CALL ---------------*
011700     COPY LKCAT.
011800
011900 01  WK-C-UPPER-CASE             PIC X(26) VALUE
012000     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012100 01  WK-C-LOWER-CASE             PIC X(26) VALUE
012200     "abcdefghijklmnopqrstuvwxyz".
012300
012400* ---------- DISTINCT URL TABLE - ONE ENTRY PER URL ------------*
012500 01  WK-N-URL-MAX                PIC S9(05) COMP VALUE ZERO.
012600 01  WK-N-URL-SUB                PIC S9(05) COMP VALUE ZERO.
012700 01  WK-C-URL-TABLE.
012800     05  WK-C-URL-ENTRY OCCURS 4000 TIMES.
012900         10  UT-URL              PIC X(120).
013000         10  UT-CATEGORY         PIC X(30).
013100         10  UT-OCCURRENCES      PIC S9(05) COMP.
013200         10  FILLER              PIC X(04).
013300
013400* ---------- DISTINCT DOMAIN TABLE - ONE ENTRY PER DOMAIN -------*
013500 01  WK-N-DOMAIN-MAX             PIC S9(05) COMP VALUE ZERO.
013600 01  WK-N-DOMAIN-SUB             PIC S9(05) COMP VALUE ZERO.
013700 01  WK-C-DOMAIN-TABLE.
013800     05  WK-C-DOMAIN-ENTRY OCCURS 1500 TIMES PIC X(120).
013900
014000* ---------------- CATEGORY BREAKDOWN TABLE ----------------------*
014100 01  WK-N-CAT-MAX                PIC S9(03) COMP VALUE ZERO.
014200 01  WK-N-CAT-SUB                PIC S9(03) COMP VALUE ZERO.
014300 01  WK-C-CAT-TABLE.
014400     05  WK-C-CAT-ENTRY OCCURS 20 TIMES.
014500         10  CT-CATEGORY         PIC X(30).
014600         10  CT-DISTINCT-URLS    PIC S9(05) COMP.
014700         10  FILLER              PIC X(04).
014800
014900* ------------------- RUNNING TOTALS -----------------------------*
015000 01  WK-C-TOTALS.
015100     05  WK-N-GRAND-TOTAL-READ   PIC S9(07) COMP VALUE ZERO.
015200     05  WK-N-TOTAL-OCCURRENCES  PIC S9(07) COMP VALUE ZERO.
015300     05  FILLER                  PIC X(08) VALUE SPACES.
015400
015500 EJECT
015600*****************
015700 LINKAGE SECTION.
015800*****************
015900* ( NONE - LNKVOUT IS THE INITIAL PROGRAM OF THE STEP )
016000
016100 PROCEDURE DIVISION.
016200***********************
016300 MAIN-MODULE.
016400     PERFORM A000-OPEN-FILES-ROUTINE
016500        THRU A099-OPEN-FILES-ROUTINE-EX.
016600     PERFORM B100-READ-LINK-EXTRACT
016700        THRU B199-READ-LINK-EXTRACT-EX
016800        UNTIL WK-C-EOF.
016900     PERFORM D100-WRITE-OUTBOUND-REGISTER
017000        THRU D199-WRITE-OUTBOUND-REGISTER-EX.
017100     PERFORM D200-WRITE-CONTROL-TOTALS
017200        THRU D299-WRITE-CONTROL-TOTALS-EX.
017300     PERFORM Z000-END-PROGRAM-ROUTINE
017400        THRU Z099-END-PROGRAM-ROUTINE-EX.
017500     GOBACK.
017600
017700*----------------------------------------------------------------*
017800 A000-OPEN-FILES-ROUTINE.
017900*----------------------------------------------------------------*
018000     OPEN    INPUT LNKXTRF.
018100     IF      NOT WK-C-SUCCESSFUL
018200             DISPLAY "LNKVOUT - OPEN FILE ERROR - LNKXTRF"
018300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400             GO TO Y900-ABNORMAL-TERMINATION.
018500
018600     OPEN    INPUT LNKCFGF.
018700     IF      NOT WK-C-SUCCESSFUL
018800             DISPLAY "LNKVOUT - OPEN FILE ERROR - LNKCFGF"
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000             GO TO Y900-ABNORMAL-TERMINATION.
019100
019200     OPEN    OUTPUT LNKOUTF.
019300     IF      NOT WK-C-SUCCESSFUL
019400             DISPLAY "LNKVOUT - OPEN FILE ERROR - LNKOUTF"
019500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600             GO TO Y900-ABNORMAL-TERMINATION.
019700
019800     OPEN    OUTPUT LNKCTLF.
019900     IF      NOT WK-C-SUCCESSFUL
020000             DISPLAY "LNKVOUT - OPEN FILE ERROR - LNKCTLF"
020100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200             GO TO Y900-ABNORMAL-TERMINATION.
020300
020400     READ    LNKCFGF
020500        AT END
020600             DISPLAY "LNKVOUT - LNKCFGF HAS NO RECORD"
020700             GO TO Y900-ABNORMAL-TERMINATION.
020800
020900     MOVE    CF-SITE-DOMAIN      TO    WK-C-SITE-DOMAIN-TRIM.
021000     INSPECT WK-C-SITE-DOMAIN-TRIM CONVERTING WK-C-UPPER-CASE
021100                                            TO WK-C-LOWER-CASE.
021200     MOVE    ZERO                TO    WK-N-SITE-DOMAIN-LEN.
021300     INSPECT WK-C-SITE-DOMAIN-TRIM TALLYING WK-N-SITE-DOMAIN-LEN
021400             FOR CHARACTERS BEFORE INITIAL SPACE.
021500
021600     MOVE    SPACES              TO    WK-C-WWW-PLUS-DOMAIN.
021700     STRING  "www."                                DELIMITED BY SIZE
021800             WK-C-SITE-DOMAIN-TRIM (1:WK-N-SITE-DOMAIN-LEN)
021900                                                     DELIMITED BY SIZE
022000             INTO WK-C-WWW-PLUS-DOMAIN.
022100
022200     MOVE    "N"                 TO    WK-C-EOF-SW.
022300
022400 A099-OPEN-FILES-ROUTINE-EX.
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800 B100-READ-LINK-EXTRACT.
022900*----------------------------------------------------------------*
023000     READ    LNKXTRF
023100        AT END
023200             MOVE "Y"            TO    WK-C-EOF-SW
023300             GO TO B199-READ-LINK-EXTRACT-EX.
023400
023500     ADD     1                   TO    WK-N-GRAND-TOTAL-READ.
023600
023700     PERFORM C100-TEST-OUTBOUND-LINK
023800        THRU C199-TEST-OUTBOUND-LINK-EX.
023900     IF      NOT WK-C-IS-OUTBOUND
024000             GO TO B199-READ-LINK-EXTRACT-EX.
024100
024200     PERFORM C200-CLASSIFY-CATEGORY
024300        THRU C299-CLASSIFY-CATEGORY-EX.
024400     PERFORM C300-ACCUMULATE-URL-TABLE
024500        THRU C399-ACCUMULATE-URL-TABLE-EX.
024600     PERFORM C400-ACCUMULATE-DOMAIN-TABLE
024700        THRU C499-ACCUMULATE-DOMAIN-TABLE-EX.
024800
024900 B199-READ-LINK-EXTRACT-EX.
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300*    A TARGET IS NOT OUTBOUND WHEN BLANK, '#...', 'JAVASCRIPT:', *
025400*    '/...', OR WHEN IT CONTAINS THE SITE'S OWN DOMAIN.          *
025500*----------------------------------------------------------------*
025600 C100-TEST-OUTBOUND-LINK.
025700*----------------------------------------------------------------*
025800     MOVE    "Y"                 TO    WK-C-IS-OUTBOUND-SW.
025900     MOVE    LE-TARGET-URL       TO    WK-C-LOWER-TARGET.
026000     INSPECT WK-C-LOWER-TARGET   CONVERTING WK-C-UPPER-CASE
026100                                          TO WK-C-LOWER-CASE.
026200
026300     IF      WK-C-LOWER-TARGET = SPACES
026400             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW
026500             GO TO C199-TEST-OUTBOUND-LINK-EX.
026600
026700     IF      WK-C-LOWER-TARGET (1:1) = "#"
026800             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW
026900             GO TO C199-TEST-OUTBOUND-LINK-EX.
027000
027100     IF      WK-C-LOWER-TARGET (1:11) = "javascript:"
027200             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW
027300             GO TO C199-TEST-OUTBOUND-LINK-EX.
027400
027500     IF      WK-C-LOWER-TARGET (1:1) = "/"
027600             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW
027700             GO TO C199-TEST-OUTBOUND-LINK-EX.
027800
027900     MOVE    ZERO                TO    WK-N-TALLY.
028000     INSPECT WK-C-LOWER-TARGET TALLYING WK-N-TALLY FOR ALL
028100             WK-C-SITE-DOMAIN-TRIM (1:WK-N-SITE-DOMAIN-LEN).
028200     IF      WK-N-TALLY > ZERO
028300             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW
028400             GO TO C199-TEST-OUTBOUND-LINK-EX.
028500
028600     MOVE    ZERO                TO    WK-N-TALLY.
028700     INSPECT WK-C-LOWER-TARGET TALLYING WK-N-TALLY FOR ALL
028800             WK-C-WWW-PLUS-DOMAIN (1:WK-N-SITE-DOMAIN-LEN + 4).
028900     IF      WK-N-TALLY > ZERO
029000             MOVE "N"            TO    WK-C-IS-OUTBOUND-SW.
029100
029200 C199-TEST-OUTBOUND-LINK-EX.
029300     EXIT.
029400
029500*----------------------------------------------------------------*
029600 C200-CLASSIFY-CATEGORY.
029700*----------------------------------------------------------------*
029800     MOVE    LE-TARGET-URL       TO    WK-C-CAT-URL.
029900     CALL    "LNKXCAT"           USING WK-C-CAT-RECORD.
030000
030100 C299-CLASSIFY-CATEGORY-EX.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500*    LOOK UP LE-TARGET-URL IN THE DISTINCT-URL TABLE. IF FOUND,  *
030600*    BUMP ITS OCCURRENCE COUNT; IF NOT, INSERT A NEW ENTRY WITH  *
030700*    THE CATEGORY FROM LNKXCAT (CATEGORY DECIDED ONCE, REUSED).  *
030800*----------------------------------------------------------------*
030900 C300-ACCUMULATE-URL-TABLE.
031000*----------------------------------------------------------------*
031100     ADD     1                   TO    WK-N-TOTAL-OCCURRENCES.
031200     MOVE    "N"                 TO    WK-C-FOUND-SW.
031300     MOVE    1                   TO    WK-N-URL-SUB.
031400     PERFORM C310-SEARCH-ONE-URL
031500        THRU C319-SEARCH-ONE-URL-EX
031600        UNTIL WK-C-FOUND OR WK-N-URL-SUB > WK-N-URL-MAX.
031700
031800     IF      WK-C-FOUND
031900             ADD 1 TO UT-OCCURRENCES (WK-N-URL-SUB)
032000     ELSE
032100             IF WK-N-URL-MAX < 4000
032200                ADD 1 TO WK-N-URL-MAX
032300                MOVE LE-TARGET-URL
032400                     TO UT-URL (WK-N-URL-MAX)
032500                MOVE WK-C-CAT-CATEGORY
032600                     TO UT-CATEGORY (WK-N-URL-MAX)
032700                MOVE 1 TO UT-OCCURRENCES (WK-N-URL-MAX)
032800                PERFORM C500-ACCUMULATE-CAT-TABLE
032900                   THRU C599-ACCUMULATE-CAT-TABLE-EX.
033000
033100 C399-ACCUMULATE-URL-TABLE-EX.
033200     EXIT.
033300
033400 C310-SEARCH-ONE-URL.
033500     IF      UT-URL (WK-N-URL-SUB) = LE-TARGET-URL
033600             MOVE "Y"            TO    WK-C-FOUND-SW
033700     ELSE
033800             ADD 1               TO    WK-N-URL-SUB.
033900 C319-SEARCH-ONE-URL-EX.
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300*    A DOMAIN'S DISTINCT-URL COUNT INCREMENTS ONLY THE FIRST     *
034400*    TIME THAT EXACT URL IS SEEN - SO THIS RUNS ONLY FOR A NEW   *
034500*    URL TABLE ENTRY (CALLED FROM C300 BEFORE ANY DUPLICATE      *
034600*    COULD REACH HERE).                                         *
034700*----------------------------------------------------------------*
034800 C400-ACCUMULATE-DOMAIN-TABLE.
034900*----------------------------------------------------------------*
035000     PERFORM C410-EXTRACT-DOMAIN
035100        THRU C419-EXTRACT-DOMAIN-EX.
035200
035300     MOVE    "N"                 TO    WK-C-FOUND-SW.
035400     MOVE    1                   TO    WK-N-DOMAIN-SUB.
035500     PERFORM C420-SEARCH-ONE-DOMAIN
035600        THRU C429-SEARCH-ONE-DOMAIN-EX
035700        UNTIL WK-C-FOUND OR WK-N-DOMAIN-SUB > WK-N-DOMAIN-MAX.
035800
035900     IF      NOT WK-C-FOUND AND WK-N-DOMAIN-MAX < 1500
036000             ADD 1 TO WK-N-DOMAIN-MAX
036100             MOVE WK-C-URL-DOMAIN
036200                  TO WK-C-DOMAIN-ENTRY (WK-N-DOMAIN-MAX).
036300
036400 C499-ACCUMULATE-DOMAIN-TABLE-EX.
036500     EXIT.
036600
036700*----------------------------------------------------------------*
036800*    DOMAIN IS EVERYTHING AFTER THE "//" SCHEME SEPARATOR (IF    *
036900*    ANY) UP TO THE NEXT "/", LOWER-CASED.                       *
037000*----------------------------------------------------------------*
037100 C410-EXTRACT-DOMAIN.
037200*----------------------------------------------------------------*
037300     MOVE    WK-C-LOWER-TARGET   TO    WK-C-URL-DOMAIN.
037400     MOVE    ZERO                TO    WK-N-TALLY.
037500     INSPECT WK-C-LOWER-TARGET TALLYING WK-N-TALLY FOR ALL "//".
037600     IF      WK-N-TALLY > ZERO
037700             UNSTRING WK-C-LOWER-TARGET DELIMITED BY "//"
037800                      INTO WK-C-URL-DOMAIN WK-C-URL-DOMAIN.
037900     UNSTRING WK-C-URL-DOMAIN DELIMITED BY "/"
038000              INTO WK-C-URL-DOMAIN.
038100
038200 C419-EXTRACT-DOMAIN-EX.
038300     EXIT.
038400
038500 C420-SEARCH-ONE-DOMAIN.
038600     IF      WK-C-DOMAIN-ENTRY (WK-N-DOMAIN-SUB) = WK-C-URL-DOMAIN
038700             MOVE "Y"            TO    WK-C-FOUND-SW
038800     ELSE
038900             ADD 1               TO    WK-N-DOMAIN-SUB.
039000 C429-SEARCH-ONE-DOMAIN-EX.
039100     EXIT.
039200
039300*----------------------------------------------------------------*
039400 C500-ACCUMULATE-CAT-TABLE.
039500*----------------------------------------------------------------*
039600     MOVE    "N"                 TO    WK-C-FOUND-SW.
039700     MOVE    1                   TO    WK-N-CAT-SUB.
039800     PERFORM C510-SEARCH-ONE-CAT
039900        THRU C519-SEARCH-ONE-CAT-EX
040000        UNTIL WK-C-FOUND OR WK-N-CAT-SUB > WK-N-CAT-MAX.
040100
040200     IF      WK-C-FOUND
040300             ADD 1 TO CT-DISTINCT-URLS (WK-N-CAT-SUB)
040400     ELSE
040500             IF WK-N-CAT-MAX < 20
040600                ADD 1 TO WK-N-CAT-MAX
040700                MOVE WK-C-CAT-CATEGORY
040800                     TO CT-CATEGORY (WK-N-CAT-MAX)
040900                MOVE 1 TO CT-DISTINCT-URLS (WK-N-CAT-MAX).
041000
041100 C599-ACCUMULATE-CAT-TABLE-EX.
041200     EXIT.
041300
041400 C510-SEARCH-ONE-CAT.
041500     IF      CT-CATEGORY (WK-N-CAT-SUB) = WK-C-CAT-CATEGORY
041600             MOVE "Y"            TO    WK-C-FOUND-SW
041700     ELSE
041800             ADD 1               TO    WK-N-CAT-SUB.
041900 C519-SEARCH-ONE-CAT-EX.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300 D100-WRITE-OUTBOUND-REGISTER.
042400*----------------------------------------------------------------*
042500     MOVE    1                   TO    WK-N-URL-SUB.
042600     PERFORM D110-WRITE-ONE-URL
042700        THRU D119-WRITE-ONE-URL-EX
042800        UNTIL WK-N-URL-SUB > WK-N-URL-MAX.
042900
043000 D199-WRITE-OUTBOUND-REGISTER-EX.
043100     EXIT.
043200
043300 D110-WRITE-ONE-URL.
043400     MOVE    SPACES              TO    LNKOUTF-REC.
043500     MOVE    UT-URL (WK-N-URL-SUB)        TO OR-URL.
043600     MOVE    UT-CATEGORY (WK-N-URL-SUB)   TO OR-CATEGORY.
043700     MOVE    UT-OCCURRENCES (WK-N-URL-SUB) TO OR-OCCURRENCES.
043800     WRITE   LNKOUTF-REC-1       FROM LNKOUTF-REC.
043900     ADD     1                   TO    WK-N-URL-SUB.
044000 D119-WRITE-ONE-URL-EX.
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400*    HAND THE OUTBOUND TOTALS AND CATEGORY BREAKDOWN OFF TO      *
044500*    LNKRPT VIA THE LNKCTLF CONTROL-TOTALS DATASET.              *
044600*----------------------------------------------------------------*
044700 D200-WRITE-CONTROL-TOTALS.
044800*----------------------------------------------------------------*
044900     MOVE    SPACES              TO    LNKCTLF-REC.
045000     MOVE    "1"                 TO    CT1-RECORD-TYPE.
045100     MOVE    WK-N-URL-MAX        TO    CT1-UNIQUE-LINKS.
045200     MOVE    WK-N-DOMAIN-MAX     TO    CT1-UNIQUE-DOMAINS.
045300     MOVE    WK-N-TOTAL-OCCURRENCES TO CT1-TOTAL-OCCURRENCES.
045400     MOVE    WK-N-GRAND-TOTAL-READ  TO CT1-GRAND-TOTAL-READ.
045500     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
045600
045700     MOVE    1                   TO    WK-N-CAT-SUB.
045800     PERFORM D210-WRITE-ONE-CAT
045900        THRU D219-WRITE-ONE-CAT-EX
046000        UNTIL WK-N-CAT-SUB > WK-N-CAT-MAX.
046100
046200 D299-WRITE-CONTROL-TOTALS-EX.
046300     EXIT.
046400
046500 D210-WRITE-ONE-CAT.
046600     MOVE    SPACES              TO    LNKCTLF-REC.
046700     MOVE    "2"                 TO    CT2-RECORD-TYPE.
046800     MOVE    CT-CATEGORY (WK-N-CAT-SUB)      TO CT2-CATEGORY.
046900     MOVE    CT-DISTINCT-URLS (WK-N-CAT-SUB)
047000             TO CT2-DISTINCT-URLS.
047100     WRITE   LNKCTLF-REC-1       FROM LNKCTLF-REC.
047200     ADD     1                   TO    WK-N-CAT-SUB.
047300 D219-WRITE-ONE-CAT-EX.
047400     EXIT.
047500
047600 Y900-ABNORMAL-TERMINATION.
047700     PERFORM Z000-END-PROGRAM-ROUTINE
047800        THRU Z099-END-PROGRAM-ROUTINE-EX.
047900     GOBACK.
048000
048100*----------------------------------------------------------------*
048200 Z000-END-PROGRAM-ROUTINE.
048300*----------------------------------------------------------------*
048400     CLOSE   LNKXTRF LNKCFGF LNKOUTF LNKCTLF.
048500
048600 Z099-END-PROGRAM-ROUTINE-EX.
048700     EXIT.
048800
048900******************************************************************
049000*************** END OF PROGRAM SOURCE -  LNKVOUT ***************
049100******************************************************************
049200
049300
049400
