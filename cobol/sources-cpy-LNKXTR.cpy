000100* LNKXTR.cpybk
000200     05  LNKXTR-RECORD         PIC X(180).
000300*  I-O FORMAT:LNKXTRR  FROM FILE LNKXTR   OF LIBRARY LNKLIB
000400*  ONE RECORD PER HYPERLINK OCCURRENCE FOUND ON A PUBLISHED PAGE
000500*
000600     05  LNKXTRR  REDEFINES LNKXTR-RECORD.
000700         06  LE-SOURCE-PAGE        PIC X(60).
000800*                                NORMALIZED PATH OF THE PAGE
000900*                                CONTAINING THE LINK, BEGINS '/'
001000         06  LE-TARGET-URL         PIC X(120).
001100*                                LINK TARGET EXACTLY AS WRITTEN
001200*                                IN THE HREF ATTRIBUTE
001300
